000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400
000500* Sourcesafe-Module
000600?SEARCH  =SSFEMS0
000700?SEARCH  =SSFRUL0
000800
000900?NOLMAP, SYMBOLS, INSPECT
001000?SAVE ALL
001100?SAVEABEND
001200?LINES 66
001300?CHECK 3
001400
001500 IDENTIFICATION DIVISION.
001600
001700 PROGRAM-ID.    RULDRV0O.
001800 AUTHOR.        R T NASH.
001900 INSTALLATION.  MAIL SYSTEMS GROUP.
002000 DATE-WRITTEN.  FEBRUARY 1989.
002100 DATE-COMPILED.
002200 SECURITY.      NONE.
002300
002400*****************************************************************
002500* RULDRV0O -- main driver for the mail-rule batch suite.  Reads
002600*             the LOOK-BACK-DAYS parameter from the startup text,
002700*             calls SSFEMS0M to load EMAILS-IN into EMAIL-STORE,
002800*             then browses EMAIL-STORE end to end calling SSFRUL0M
002900*             once to load the rule table and once per message to
003000*             evaluate it, writes one MODS-OUT record for every
003100*             message with a non-empty add-list or remove-list,
003200*             and finishes with the RUN-REPORT totals listing.
003300*
003400* Aenderungen (history kept in K-MODUL/K-VERSION below)
003500*              !!! update K-VERSION whenever this block grows !!!
003600*----------------------------------------------------------------*
003700* Date     | By  | Request  | Comment                           *
003800*----------|-----|----------|-----------------------------------*
003900* 1989-02  | RTN | ---      | Original coding -- called SSFEIN0M *
004000*          |     |          | the old environment-info module.   *
004100* 1990-02  | RTN | MS-0118  | Retired SSFEIN0M; this program now  *
004200*          |     |          | drives the mail rule-processing     *
004300*          |     |          | batch (SSFEMS0M load, SSFRUL0M      *
004400*          |     |          | evaluate).                          *
004500* 1991-06  | RTN | MS-0151  | LOOK-BACK-DAYS parameter added to    *
004600*          |     |          | the startup text; passed through to *
004700*          |     |          | SSFEMS0M unchanged.                  *
004800* 1993-09  | DGH | MS-0203  | RUN-REPORT totals listing added;     *
004900*          |     |          | previously only DISPLAY lines.       *
005000* 1996-04  | KPL | MS-0266  | DATE PARSE FALLBACKS line added to   *
005100*          |     |          | RUN-REPORT.                          *
005200* 1998-12  | KPL | Y2K-0007 | Year-2000 remediation: no date math  *
005300*          |     |          | of its own in this module; reviewed  *
005400*          |     |          | and passed clean.                    *
005500* 1999-01  | KPL | Y2K-0007 | Closed.                               *
005600* 2001-05  | MVK | MS-0340  | LOOK-BACK-DAYS validation tightened: *
005700*          |     |          | non-positive/non-numeric values now  *
005800*          |     |          | abend instead of silently defaulting.*
005900* 2004-10  | MVK | MS-0388  | EMAIL-STORE browse re-coded for the   *
006000*          |     |          | new KEYED/INDEXED file (was relative).*
006020* 2007-02  | JFS | MS-0417  | A failed WRITE on MODS-OUT is now     *
006040*          |     |          | logged and skipped instead of         *
006060*          |     |          | silently inflating C9-WRITTEN.        *
006070* 2007-03  | JFS | MS-0419  | LOOK-BACK-DAYS parse no longer trusts *
006075*          |     |          | JUSTIFIED RIGHT on a same-size MOVE -- *
006080*          |     |          | it never re-justified, so the digits  *
006085*          |     |          | stayed left-justified and the numeric *
006090*          |     |          | REDEFINES read trailing blanks as low-*
006095*          |     |          | order digits.  Re-coded as a back-    *
006096*          |     |          | scan for length, then a left-to-right *
006097*          |     |          | digit accumulation.                   *
006100*----------------------------------------------------------------*
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CLASS DIGIT-CLASS IS "0123456789".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT  EMAIL-STORE
007300             ASSIGN TO "EMAIL-STORE"
007400             ORGANIZATION IS INDEXED
007500             ACCESS MODE IS SEQUENTIAL
007600             RECORD KEY IS EMS-MESSAGE-ID
007700             FILE STATUS IS FILE-STATUS.
007800
007900     SELECT  MODS-OUT
008000             ASSIGN TO "MODS-OUT"
008100             ORGANIZATION IS SEQUENTIAL
008200             FILE STATUS IS FILE-STATUS.
008300
008400     SELECT  RUN-REPORT
008500             ASSIGN TO "RUN-REPORT"
008600             ORGANIZATION IS LINE SEQUENTIAL
008700             FILE STATUS IS FILE-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  EMAIL-STORE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 474 CHARACTERS.
009500     COPY    SSFEMS0C OF "=SSFCPYL".
009600
009700 FD  MODS-OUT
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 182 CHARACTERS.
010000     COPY    SSFMOD0C OF "=SSFCPYL".
010100
010200 FD  RUN-REPORT
010300     LABEL RECORDS OMITTED
010400     RECORD CONTAINS 80 CHARACTERS.
010500 01          RPT-RECORD.
010600     05      RPT-LINE            PIC X(78).
010700     05      FILLER              PIC X(02)  VALUE SPACES.
010800
010900 WORKING-STORAGE SECTION.
010910*--------------------------------------------------------------------*
010920* standalone scratch counter -- not part of any record, so it
010930* stays at the 77 level rather than inside COMP-FELDER below
010940*--------------------------------------------------------------------*
010950 77          W-WRITE-ERR-COUNT   PIC S9(04) COMP VALUE ZERO.
011000*--------------------------------------------------------------------*
011100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
011200*--------------------------------------------------------------------*
011300 01          COMP-FELDER.
011400     05      C4-I1               PIC S9(04) COMP.
011500     05      C4-DAYS             PIC S9(04) COMP.
011600     05      C4-SIGN             PIC S9(04) COMP.
011610     05      C4-LEN              PIC S9(04) COMP.
011620     05      C4-DIGIT            PIC 9(01).
011700
011800     05      C4-X.
011900      10                         PIC X value low-value.
012000      10     C4-X2               PIC X.
012100     05      C4-NUM redefines C4-X
012200                                 PIC S9(04) COMP.
012300
012400     05      CD4-X.
012500      10                         PIC X value low-value.
012600      10     CD4-X2              PIC X.
012700     05      CD4-NUM redefines CD4-X
012800                                 PIC S9(04) COMP.
012900
013000     05      C9-LOADED           PIC S9(09) COMP VALUE ZERO.
013100     05      C9-PROCESSED        PIC S9(09) COMP VALUE ZERO.
013200     05      C9-MATCHED          PIC S9(09) COMP VALUE ZERO.
013300     05      C9-WRITTEN          PIC S9(09) COMP VALUE ZERO.
013400     05      C9-FALLBACKS        PIC S9(09) COMP VALUE ZERO.
013500
013600*--------------------------------------------------------------------*
013700* Display-Felder: Praefix D
013800*--------------------------------------------------------------------*
013900 01          DISPLAY-FELDER.
014000     05      D-NUM4              PIC -9(04).
014100     05      D-CNT4              PIC ZZZ9.
014200
014300*--------------------------------------------------------------------*
014400* Felder mit konstantem Inhalt: Praefix K
014500*--------------------------------------------------------------------*
014600 01          KONSTANTE-FELDER.
014700     05      K-MODUL             PIC X(08)          VALUE "RULDRV0O".
014800     05      K-LOOKBACK-DFLT     PIC S9(04) COMP     VALUE 7.
014900
015000*--------------------------------------------------------------------*
015100* Parameter fuer Untermodulaufrufe - COPY-Module
015200*--------------------------------------------------------------------*
015300**          ---> fuer Fehlerbeh.
015400     COPY    SSFERR0C OF "=SSFCPYL".
015500
015600*--------------------------------------------------------------------*
015700* weitere Arbeitsfelder
015800*--------------------------------------------------------------------*
015900 01          WORK-FELDER.
016000     05      W-MODS-COUNT        PIC S9(04) COMP.
016100     05      W-MOD-PRESENT       PIC X.
016200          88 MOD-IS-PRESENT                  VALUE "Y".
016300     05      ZEILE               PIC X(80) VALUE SPACES.
016400
016500*--------------------------------------------------------------------*
016600* Parameter fuer COBOL-Utility GETSTARTUPTEXT
016700*--------------------------------------------------------------------*
016800 01          STUP-PARAMETER.
016900     05      STUP-RESULT         PIC S9(04) COMP VALUE ZERO.
017000     05      STUP-PORTION        PIC  X(30) VALUE "STRING".
017100     05      STUP-TEXT           PIC X(128).
017200
017300*           ---> STUP-EIN-DAYS carries the LOOK-BACK-DAYS digits
017400*                the way GETSTARTUPTEXT hands them back -- left-
017500*                justified, space-padded.  An 8-to-8 MOVE into a
017600*                JUSTIFIED RIGHT field of the same size does not
017700*                re-justify (JUSTIFIED only fires when the send-
017800*                ing and receiving sizes differ), so a REDEFINES
017810*                numeric view of it would read the trailing
017820*                blanks as low-order digits (MS-0419).  P110 now
017830*                finds the digit count with a backward scan into
017840*                C4-LEN and builds C4-DAYS left to right through
017850*                C4-DIGIT instead -- no REDEFINES, nothing for a
017860*                same-size MOVE to get wrong.
017900 01          STUP-CONTENT-DECOMPOSE.
018000     05      STUP-EIN-DAYS       PIC X(08) VALUE SPACES.
018400     05      STUP-EIN-REST       PIC X(116) VALUE SPACES.
018500
018600*--------------------------------------------------------------------*
018700* LINK-REC fuer SSFEMS0M -- siehe SSFEMS0M LINKAGE SECTION
018800*--------------------------------------------------------------------*
018900 01          EMS-LINK-REC.
019000     05      EMS-LINK-HDR.
019100        10   EMS-LINK-LOOKBACK-DAYS  PIC S9(04) COMP.
019200        10   EMS-LINK-RC             PIC S9(04) COMP.
019300     05      EMS-LINK-DATA.
019400        10   EMS-LINK-LOADED-COUNT   PIC S9(09) COMP.
019500        10   EMS-LINK-FALLBACK-COUNT PIC S9(09) COMP.
019600
019700*--------------------------------------------------------------------*
019800* LINK-REC fuer SSFRUL0M -- siehe SSFRUL0M LINKAGE SECTION
019900*--------------------------------------------------------------------*
020000 01          RUL-LINK-REC.
020100     05      RUL-LINK-HDR.
020200        10   RUL-LINK-CMD            PIC X(02).
020300        10   RUL-LINK-RC             PIC S9(04) COMP.
020400        10   RUL-LINK-RULE-COUNT     PIC S9(04) COMP.
020500     05      RUL-LINK-MSG-AREA.
020600        10   RUL-LINK-MSG-FROM        PIC X(60).
020700        10   RUL-LINK-MSG-SUBJECT     PIC X(80).
020800        10   RUL-LINK-MSG-BODY        PIC X(200).
020900        10   RUL-LINK-MSG-RECEIVED-TS PIC 9(12).
021000        10   RUL-LINK-MSG-LABELS      PIC X(80).
021100     05      RUL-LINK-RESULT-AREA.
021200        10   RUL-LINK-MATCHED        PIC X.
021300          88 RUL-LINK-IS-MATCHED                VALUE "Y".
021400        10   RUL-LINK-ADD-LABELS     PIC X(80).
021500        10   RUL-LINK-REMOVE-LABELS  PIC X(80).
021600
021700 PROCEDURE DIVISION.
021800
021900******************************************************************
022000* Steuerungs-Section
022100******************************************************************
022200 A100-STEUERUNG SECTION.
022300 A100-00.
022400**  ---> Vorlauf: Parameter holen, Dateien oeffnen
022500     PERFORM B000-VORLAUF
022600
022700**  ---> Verarbeitung
022800     IF  PRG-ABBRUCH
022900         CONTINUE
023000     ELSE
023100         PERFORM B100-VERARBEITUNG
023200     END-IF
023300
023400**  ---> Nachlauf: Dateien schliessen, RUN-REPORT schreiben
023500     PERFORM B090-ENDE
023600     STOP RUN
023700     .
023800 A100-99.
023900     EXIT.
024000
024100******************************************************************
024200* Vorlauf
024300******************************************************************
024400 B000-VORLAUF SECTION.
024500 B000-00.
024600**  ---> Initialisierung Felder
024700     PERFORM C000-INIT
024800
024900**  ---> Holen und pruefen LOOK-BACK-DAYS aus Startup-Text
025000     PERFORM P100-GETSTARTUPTEXT
025100
025200     IF  PRG-ABBRUCH
025300         CONTINUE
025400     ELSE
025500         OPEN OUTPUT MODS-OUT
025600         OPEN OUTPUT RUN-REPORT
025700         IF  FILE-NOK
025800             MOVE "FI" TO ERR-CODE
025900             MOVE "OPEN MODS-OUT/RUN-REPORT failed" TO ERR-TEXT
026000             PERFORM Z002-PROGERR
026100             SET PRG-ABBRUCH TO TRUE
026200         END-IF
026300     END-IF
026400     .
026500 B000-99.
026600     EXIT.
026700
026800******************************************************************
026900* Ende
027000******************************************************************
027100 B090-ENDE SECTION.
027200 B090-00.
027300     IF  PRG-ABBRUCH
027400         DISPLAY ">>> ABBRUCH !!! <<<"
027500     ELSE
027600         PERFORM B170-WRITE-REPORT
027700         CLOSE EMAIL-STORE
027800         CLOSE MODS-OUT
027900         CLOSE RUN-REPORT
028000         DISPLAY ">>> Verarbeitung OK <<<"
028100     END-IF
028200     .
028300 B090-99.
028400     EXIT.
028500
028600******************************************************************
028700* Verarbeitung -- Regeltabelle laden, Nachrichten durchlaufen
028800******************************************************************
028900 B100-VERARBEITUNG SECTION.
029000 B100-00.
029100**  ---> Aufrufen SSFEMS0M: EMAILS-IN in EMAIL-STORE laden
029200     MOVE C4-DAYS TO EMS-LINK-LOOKBACK-DAYS
029300     MOVE ZERO    TO EMS-LINK-RC
029400     CALL "SSFEMS0M" USING EMS-LINK-REC
029500     EVALUATE EMS-LINK-RC
029600        WHEN ZERO
029700             MOVE EMS-LINK-LOADED-COUNT   TO C9-LOADED
029800             MOVE EMS-LINK-FALLBACK-COUNT TO C9-FALLBACKS
029900        WHEN OTHER
030000             MOVE EMS-LINK-RC TO D-NUM4
030100             DISPLAY " unbekannter RC: " D-NUM4 " aus SSFEMS0M"
030200             SET PRG-ABBRUCH TO TRUE
030300     END-EVALUATE
030400
030500     IF  PRG-ABBRUCH
030600         CONTINUE
030700     ELSE
030800**       ---> Aufrufen SSFRUL0M: Regeltabelle laden
030900         MOVE "LD" TO RUL-LINK-CMD
031000         MOVE ZERO TO RUL-LINK-RC
031100         CALL "SSFRUL0M" USING RUL-LINK-REC
031200
031300**       ---> EMAIL-STORE von Anfang bis Ende durchlaufen
031400         OPEN INPUT EMAIL-STORE
031500         IF  FILE-NOK
031600             MOVE "FI" TO ERR-CODE
031700             MOVE "OPEN EMAIL-STORE failed" TO ERR-TEXT
031800             PERFORM Z002-PROGERR
031900             SET PRG-ABBRUCH TO TRUE
032000         ELSE
032100             PERFORM B110-READ-STORE
032200             PERFORM B120-EVAL-ONE-MESSAGE
032300                 UNTIL FILE-AT-END OR PRG-ABBRUCH
032400         END-IF
032500     END-IF
032600     .
032700 B100-99.
032800     EXIT.
032900
033000******************************************************************
033100* Naechsten EMAIL-STORE-Satz lesen
033200******************************************************************
033300 B110-READ-STORE SECTION.
033400 B110-00.
033500     READ EMAIL-STORE NEXT RECORD
033600         AT END
033700             SET FILE-AT-END TO TRUE
033800     END-READ
033900     .
034000 B110-99.
034100     EXIT.
034200
034300******************************************************************
034400* Eine Nachricht gegen die Regeltabelle auswerten
034500******************************************************************
034600 B120-EVAL-ONE-MESSAGE SECTION.
034700 B120-00.
034800     ADD  1 TO C9-PROCESSED
034900
035000     MOVE "EV"                     TO RUL-LINK-CMD
035100     MOVE ZERO                     TO RUL-LINK-RC
035200     MOVE EMS-FROM-EMAIL           TO RUL-LINK-MSG-FROM
035300     MOVE EMS-SUBJECT              TO RUL-LINK-MSG-SUBJECT
035400     MOVE EMS-MESSAGE-BODY         TO RUL-LINK-MSG-BODY
035500     MOVE EMS-DATE-RECEIVED-TS     TO RUL-LINK-MSG-RECEIVED-TS
035600     MOVE EMS-LABELS               TO RUL-LINK-MSG-LABELS
035700     MOVE SPACE                    TO RUL-LINK-MATCHED
035800     MOVE SPACES                   TO RUL-LINK-ADD-LABELS
035900                                       RUL-LINK-REMOVE-LABELS
036000
036100     CALL "SSFRUL0M" USING RUL-LINK-REC
036200
036300     EVALUATE RUL-LINK-RC
036400        WHEN ZERO
036500             IF  RUL-LINK-IS-MATCHED
036600                 ADD 1 TO C9-MATCHED
036700                 PERFORM B130-WRITE-MOD
036800             END-IF
036900        WHEN OTHER
037000             MOVE RUL-LINK-RC TO D-NUM4
037100             DISPLAY " unbekannter RC: " D-NUM4 " aus SSFRUL0M"
037200             SET PRG-ABBRUCH TO TRUE
037300     END-EVALUATE
037400
037500     IF  PRG-ABBRUCH
037600         CONTINUE
037700     ELSE
037800         PERFORM B110-00 THRU B110-99
037900     END-IF
038000     .
038100 B120-99.
038200     EXIT.
038300
038400******************************************************************
038500* MODS-OUT schreiben, wenn Add- oder Remove-Liste nicht leer ist
038600******************************************************************
038650*           ---> a WRITE failure on MODS-OUT is logged and the run
038660*                continues; GO TO B130-10 skips straight past the
038670*                count bump and the detail line for a record that
038680*                never made it to the file (MS-0417).
038700 B130-WRITE-MOD SECTION.
038800 B130-00.
038900     MOVE "N" TO W-MOD-PRESENT
039000     IF  RUL-LINK-ADD-LABELS NOT = SPACES
039100         MOVE "Y" TO W-MOD-PRESENT
039200     END-IF
039300     IF  RUL-LINK-REMOVE-LABELS NOT = SPACES
039400         MOVE "Y" TO W-MOD-PRESENT
039500     END-IF
039600
039700     IF  MOD-IS-PRESENT
039800         MOVE EMS-MESSAGE-ID          TO MOD-MESSAGE-ID
039900         MOVE RUL-LINK-ADD-LABELS     TO MOD-ADD-LABELS
040000         MOVE RUL-LINK-REMOVE-LABELS  TO MOD-REMOVE-LABELS
040010         WRITE MOD-MODIFICATION-RECORD
040020         IF  FILE-NOK
040030             ADD  1 TO W-WRITE-ERR-COUNT
040040             MOVE "FI" TO ERR-CODE
040050             MOVE "WRITE MODS-OUT FAILED" TO ERR-TEXT
040060             PERFORM Z002-PROGERR
040070             GO TO B130-10
040080         END-IF
040200         ADD  1 TO C9-WRITTEN
040300         PERFORM B140-REPORT-DETAIL-LINE
040400     END-IF
040450     .
040460 B130-10.
040470     CONTINUE
040500     .
040600 B130-99.
040700     EXIT.
040800
040900******************************************************************
041000* Eine Detailzeile "MSG ... ADD: ... REMOVE: ..." schreiben
041100******************************************************************
041200 B140-REPORT-DETAIL-LINE SECTION.
041300 B140-00.
041400     MOVE SPACES TO ZEILE
041500     STRING "MSG "                    DELIMITED BY SIZE,
041600            EMS-MESSAGE-ID            DELIMITED BY SPACE,
041700            "  ADD: "                 DELIMITED BY SIZE,
041800            RUL-LINK-ADD-LABELS       DELIMITED BY SIZE,
041900            "  REMOVE: "              DELIMITED BY SIZE,
042000            RUL-LINK-REMOVE-LABELS    DELIMITED BY SIZE
042100       INTO ZEILE
042200     MOVE ZEILE TO RPT-LINE
042300     WRITE RPT-RECORD
042400     .
042500 B140-99.
042600     EXIT.
042700
042800******************************************************************
042900* RUN-REPORT Totalzeilen schreiben
043000******************************************************************
043100 B170-WRITE-REPORT SECTION.
043200 B170-00.
043300     MOVE "EMAIL RULE PROCESSING RUN REPORT" TO RPT-LINE
043400     WRITE RPT-RECORD
043500
043600     MOVE C9-LOADED TO D-CNT4
043700     MOVE SPACES TO ZEILE
043800     STRING "EMAILS LOADED:        " DELIMITED BY SIZE,
043900            D-CNT4                   DELIMITED BY SIZE
044000       INTO ZEILE
044100     MOVE ZEILE TO RPT-LINE
044200     WRITE RPT-RECORD
044300
044400     MOVE C9-PROCESSED TO D-CNT4
044500     MOVE SPACES TO ZEILE
044600     STRING "EMAILS PROCESSED:     " DELIMITED BY SIZE,
044700            D-CNT4                   DELIMITED BY SIZE
044800       INTO ZEILE
044900     MOVE ZEILE TO RPT-LINE
045000     WRITE RPT-RECORD
045100
045200     MOVE C9-MATCHED TO D-CNT4
045300     MOVE SPACES TO ZEILE
045400     STRING "EMAILS MATCHED:       " DELIMITED BY SIZE,
045500            D-CNT4                   DELIMITED BY SIZE
045600       INTO ZEILE
045700     MOVE ZEILE TO RPT-LINE
045800     WRITE RPT-RECORD
045900
046000     MOVE C9-WRITTEN TO D-CNT4
046100     MOVE SPACES TO ZEILE
046200     STRING "MODIFICATIONS WRITTEN: " DELIMITED BY SIZE,
046300            D-CNT4                    DELIMITED BY SIZE
046400       INTO ZEILE
046500     MOVE ZEILE TO RPT-LINE
046600     WRITE RPT-RECORD
046700
046800     MOVE C9-FALLBACKS TO D-CNT4
046900     MOVE SPACES TO ZEILE
047000     STRING "DATE PARSE FALLBACKS: " DELIMITED BY SIZE,
047100            D-CNT4                   DELIMITED BY SIZE
047200       INTO ZEILE
047300     MOVE ZEILE TO RPT-LINE
047400     WRITE RPT-RECORD
047500     .
047600 B170-99.
047700     EXIT.
047800
047900******************************************************************
048000* Initialisierung von Feldern und Strukturen
048100******************************************************************
048200 C000-INIT SECTION.
048300 C000-00.
048400     INITIALIZE SSF-SWITCHES
048500                GEN-ERROR
048600                EMS-LINK-REC
048700                RUL-LINK-REC
048800     MOVE K-LOOKBACK-DFLT TO C4-DAYS
048900     .
049000 C000-99.
049100     EXIT.
049200
049300******************************************************************
049400* Aufruf COBOL-Utility: GETSTARTUPTEXT
049500*
049600*              Eingabe: stup-portion (VOLUME,IN,OUT,STRING)
049700*              Ausgabe: stup-result  (-1:NOK, >=0:OK)
049800*                       stup-text    LOOK-BACK-DAYS, z.B. "14"
049900*
050000* Fehlt der Startup-Text ganz, bleibt C4-DAYS beim Default K-
050100* LOOKBACK-DFLT (7).  Ist Startup-Text vorhanden, muss er eine
050200* positive Ganzzahl > 0 sein -- jeder andere Inhalt ist ein
050300* Abbruchfehler (MS-0340).
050400******************************************************************
050500 P100-GETSTARTUPTEXT SECTION.
050600 P100-00.
050700     MOVE SPACE TO STUP-TEXT
050800     ENTER "GETSTARTUPTEXT"  USING   STUP-PORTION
050900                                     STUP-TEXT
051000                             GIVING  STUP-RESULT
051100     EVALUATE STUP-RESULT
051200         WHEN -9999 THRU -1
051300**                  ---> Fehler aus GetStartUpText
051400                     MOVE STUP-RESULT TO D-NUM4
051500                     DISPLAY "Lesen STARTUP fehlgeschlagen: " D-NUM4
051600                     MOVE "FI" TO ERR-CODE
051700                     MOVE "GETSTARTUPTEXT error" TO ERR-TEXT
051800                     PERFORM Z002-PROGERR
051900                     SET PRG-ABBRUCH TO TRUE
052000
052100         WHEN ZERO
052200**                  ---> kein StartUpText vorhanden -- Default gilt
052300                     CONTINUE
052400
052500         WHEN OTHER
052600                     MOVE STUP-TEXT(1:8) TO STUP-EIN-DAYS
052700                     PERFORM P110-VALIDATE-LOOKBACK
052800
052900     END-EVALUATE
053000     .
053100 P100-99.
053200     EXIT.
053300
053400******************************************************************
053410* Rueckwaertssuche von Position 8 zur 1 bis zur ersten Nicht-
053420* Leerstelle -- ergibt die Laenge des linksbuendigen Ziffern-
053430* strings, genau wie D110-CALC-COND-LEN das in SSFRUL0M fuer
053440* COND-VALUE macht (MS-0419).
053450******************************************************************
053460 P105-CALC-STUP-LEN SECTION.
053470 P105-00.
053480     PERFORM P106-NOOP
053490         VARYING C4-LEN FROM 8 BY -1
053500         UNTIL C4-LEN = 0
053510         OR STUP-EIN-DAYS(C4-LEN:1) NOT = SPACE
053520     .
053530 P105-99.
053540     EXIT.
053550
053560 P106-NOOP SECTION.
053570 P106-00.
053580     CONTINUE
053590     .
053600 P106-99.
053610     EXIT.
053620
053700******************************************************************
053710* LOOK-BACK-DAYS aus STUP-EIN-DAYS pruefen und uebernehmen.  P105
053720* findet die linksbuendige Ziffernlaenge; P111 prueft jede Stelle
053730* 1 bis C4-LEN gegen DIGIT-CLASS; P112 baut C4-DAYS von links
053740* nach rechts auf.  Kein REDEFINES mehr auf STUP-EIN-DAYS
053750* (MS-0419).
053760******************************************************************
053800 P110-VALIDATE-LOOKBACK SECTION.
053900 P110-00.
053910     PERFORM P105-CALC-STUP-LEN
053920     IF  C4-LEN = ZERO
053930         DISPLAY ">>> LOOK-BACK-DAYS invalid, not numeric <<<"
053940         SET PRG-ABBRUCH TO TRUE
053950     ELSE
053960         MOVE ZERO TO C4-I1
053970         PERFORM P111-CHECK-ONE-DIGIT
053980             VARYING C4-I1 FROM 1 BY 1
053990             UNTIL C4-I1 > C4-LEN OR PRG-ABBRUCH
054000
054100         IF  PRG-ABBRUCH
054200             DISPLAY ">>> LOOK-BACK-DAYS invalid, not numeric <<<"
054300         ELSE
054400             MOVE ZERO TO C4-DAYS
054410             MOVE ZERO TO C4-I1
054420             PERFORM P112-ACCUM-ONE-DIGIT
054430                 VARYING C4-I1 FROM 1 BY 1
054440                 UNTIL C4-I1 > C4-LEN
054450             IF  C4-DAYS = ZERO
054500                 DISPLAY ">>> LOOK-BACK-DAYS invalid, must be > 0 <<<"
054600                 MOVE "FI" TO ERR-CODE
054700                 MOVE "LOOK-BACK-DAYS non-positive" TO ERR-TEXT
054800                 PERFORM Z002-PROGERR
054900                 SET PRG-ABBRUCH TO TRUE
055000             END-IF
055100         END-IF
055200     END-IF
055300     .
055400 P110-99.
055500     EXIT.
055600
056700******************************************************************
056710* Eine Stelle von STUP-EIN-DAYS (Position 1 bis C4-LEN) gegen
056720* DIGIT-CLASS pruefen.  STUP-EIN-DAYS ist linksbuendig befuellt,
056730* also sind innerhalb der von P105 ermittelten Laenge keine
056740* Leerstellen mehr zu erwarten (MS-0419).
056750******************************************************************
056800 P111-CHECK-ONE-DIGIT SECTION.
056900 P111-00.
057000     IF  STUP-EIN-DAYS(C4-I1:1) IS NOT DIGIT-CLASS
057300         SET PRG-ABBRUCH TO TRUE
057600     END-IF
057700     .
057800 P111-99.
057900     EXIT.
057910
057920******************************************************************
057930* Eine Ziffer von STUP-EIN-DAYS auf C4-DIGIT MOVEn und C4-DAYS um
057940* eine Dezimalstelle nach links schieben, neue Ziffer dazu --
057950* Ziffernzeichen "0".."9" MOVEn sich korrekt auf ein PIC 9(01),
057960* damit ist hier nichts Same-Size-JUSTIFIED-abhaengiges mehr im
057970* Spiel (MS-0419).
057980******************************************************************
057990 P112-ACCUM-ONE-DIGIT SECTION.
058000 P112-00.
058010     MOVE STUP-EIN-DAYS(C4-I1:1) TO C4-DIGIT
058020     COMPUTE C4-DAYS = C4-DAYS * 10 + C4-DIGIT
058030     .
058040 P112-99.
058050     EXIT.
058060
058100******************************************************************
058200* Programm-Fehlerbehandlung
058300******************************************************************
058400 Z002-PROGERR SECTION.
058500 Z002-00.
058600     SET ERR-PRESENT TO TRUE
058700     MOVE K-MODUL TO ERR-MODNAME
058800     DISPLAY "ERROR " ERR-CODE " " K-MODUL ": " ERR-TEXT
058900     PERFORM Z999-ERRLOG
059000     .
059100 Z002-99.
059200     EXIT.
059300
059400******************************************************************
059500* Fehler zuruecksetzen, nachdem er angezeigt wurde
059600******************************************************************
059700 Z999-ERRLOG SECTION.
059800 Z999-00.
059900     INITIALIZE GEN-ERROR
060000     .
060100 Z999-99.
060200     EXIT.
060300
060400******************************************************************
060500* ENDE Source-Programm
060600******************************************************************
