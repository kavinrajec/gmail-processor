000100*****************************************************************
000200* SSFEMS0C  -- layout of one EMAIL-STORE record (the message
000300*             store, after load).  Same as EMI-EMAIL-RECORD
000400*             except EMI-DATE-RECEIVED has been replaced by the
000500*             parsed EMS-DATE-RECEIVED-TS.  EMS-MESSAGE-ID is
000600*             the record key of the indexed EMAIL-STORE file.
000700*****************************************************************
000800 01          EMS-STORED-RECORD.
000900     05      EMS-MESSAGE-ID      PIC X(20).
001000     05      EMS-THREAD-ID       PIC X(20).
001100     05      EMS-FROM-EMAIL      PIC X(60).
001200     05      EMS-SUBJECT         PIC X(80).
001300*           ---> seconds since 1970-01-01 00:00:00 UTC
001400     05      EMS-DATE-RECEIVED-TS
001500                                 PIC 9(12).
001600     05      EMS-LABELS          PIC X(80).
001700     05      EMS-LABELS-TBL REDEFINES EMS-LABELS.
001800        10   EMS-LABEL-ENTRY     PIC X(10)  OCCURS 8 TIMES.
001900     05      EMS-MESSAGE-BODY    PIC X(200).
002000     05      FILLER              PIC X(02)  VALUE SPACES.
