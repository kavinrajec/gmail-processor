000100*****************************************************************
000200* SSFRUL0C  -- layout of one RULES-IN rule-table entry.  A rule
000300*             carries a match MODE, up to 5 conditions and up
000400*             to 5 actions; unused condition/action slots are
000500*             simply not counted by RUL-COND-COUNT/RUL-ACTION-
000600*             COUNT and their contents are ignored.
000700*****************************************************************
000800 01          RUL-RULE-RECORD.
000900*           ---> "ALL" or "ANY", case-insensitive, default "ALL"
001000     05      RUL-MODE            PIC X(03).
001100     05      RUL-COND-COUNT      PIC 9(02).
001200     05      RUL-CONDITIONS.
001300        10   RUL-COND-ENTRY  OCCURS 5 TIMES.
001400*                 FROM, SUBJECT, MESSAGE, DATE_RECEIVED
001500           15      RUL-COND-FIELD     PIC X(13).
001600*                 contains, does_not_contain, equals,
001700*                 does_not_equal, less_than_days,
001800*                 greater_than_days
001900           15      RUL-COND-PREDICATE PIC X(16).
002000*                 text value, or an unsigned day count
002100           15      RUL-COND-VALUE     PIC X(60).
002200     05      RUL-ACTION-COUNT    PIC 9(02).
002300     05      RUL-ACTIONS.
002400        10   RUL-ACTION-ENTRY OCCURS 5 TIMES.
002500*                 MOVE_MESSAGE, MARK_READ, MARK_UNREAD
002600           15      RUL-ACTION-TYPE    PIC X(12).
002700*                 target label/folder -- MOVE_MESSAGE only
002800           15      RUL-ACTION-MAILBOX PIC X(10).
002900     05      FILLER              PIC X(02)  VALUE SPACES.
