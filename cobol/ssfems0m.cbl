000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.    SSFEMS0M.
001300 AUTHOR.        D G HOLLOWAY.
001400 INSTALLATION.  MAIL SYSTEMS GROUP.
001500 DATE-WRITTEN.  JULY 1987.
001600 DATE-COMPILED.
001700 SECURITY.      NONE.
001800
001900*****************************************************************
002000* SSFEMS0M -- loads the EMAILS-IN extract into the EMAIL-STORE
002100*             keyed file.  Parses the RFC-style received-date
002200*             text into a Unix-epoch timestamp and upserts each
002300*             record by MESSAGE-ID: a new key writes the whole
002400*             record, an existing key rewrites LABELS only.
002500*
002600* Aenderungen (history kept in K-MODUL/K-VERSION below)
002700*              !!! update K-VERSION whenever this block grows !!!
002800*----------------------------------------------------------------*
002900* Date     | By  | Request  | Comment                           *
003000*----------|-----|----------|-----------------------------------*
003100* 1987-07  | DGH | ---      | Original coding, single fixed     *
003200*          |     |          | date format, no fallback.         *
003300* 1988-11  | DGH | MS-0042  | Added format B (no weekday) for    *
003400*          |     |          | the digest gateway feed.           *
003500* 1990-02  | RTN | MS-0118  | Added parenthesized zone-name      *
003600*          |     |          | stripping; some feeds append       *
003700*          |     |          | " (UTC)" and the old parser choked.*
003800* 1991-06  | RTN | MS-0151  | Upsert-by-key added; previously     *
003900*          |     |          | every load rewrote the whole file. *
004000* 1993-09  | DGH | MS-0203  | Widened LABELS from 6 slots of 8   *
004100*          |     |          | chars to 8 slots of 10 chars.      *
004200* 1996-04  | KPL | MS-0266  | Unparseable dates now fall back to *
004300*          |     |          | current time instead of abending.  *
004400* 1998-12  | KPL | Y2K-0007 | Year-2000 remediation: julian-day   *
004500*          |     |          | epoch math re-verified for century *
004600*          |     |          | leap-year rule (2000 is a leap yr). *
004700* 1999-01  | KPL | Y2K-0007 | Closed.  Tested through 2001-02-28. *
004800* 2001-05  | MVK | MS-0340  | Empty-extract run no longer treated*
004900*          |     |          | as an error -- zero loaded is OK.  *
005000* 2004-10  | MVK | MS-0388  | EMAIL-STORE converted from the old  *
005100*          |     |          | relative file to KEYED/INDEXED.    *
005110* 2007-02  | JFS | MS-0416  | Date-parse warning flood past 20   *
005120*          |     |          | fallbacks on a run now suppressed. *
005200*----------------------------------------------------------------*
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     CLASS DIGIT-CLASS IS "0123456789".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT  EMAILS-IN
006400             ASSIGN TO "EMAILS-IN"
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS FILE-STATUS.
006700
006800     SELECT  EMAIL-STORE
006900             ASSIGN TO "EMAIL-STORE"
007000             ORGANIZATION IS INDEXED
007100             ACCESS MODE IS DYNAMIC
007200             RECORD KEY IS EMS-MESSAGE-ID
007300             FILE STATUS IS FILE-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  EMAILS-IN
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 502 CHARACTERS.
008100     COPY    SSFEMI0C OF "=SSFCPYL".
008200
008300 FD  EMAIL-STORE
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 474 CHARACTERS.
008600     COPY    SSFEMS0C OF "=SSFCPYL".
008700
008800 WORKING-STORAGE SECTION.
008810*--------------------------------------------------------------------*
008820* standalone scratch counter -- not part of any record, so it
008830* stays at the 77 level rather than inside COMP-FELDER below
008840*--------------------------------------------------------------------*
008850 77          W-DATEWARN-COUNT    PIC S9(04) COMP VALUE ZERO.
008900*--------------------------------------------------------------------*
009000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009100*--------------------------------------------------------------------*
009200 01          COMP-FELDER.
009300     05      C4-ANZ              PIC S9(04) COMP.
009400     05      C4-COUNT            PIC S9(04) COMP.
009500     05      C4-I1               PIC S9(04) COMP.
009600     05      C4-I2               PIC S9(04) COMP.
009700     05      C4-LEN              PIC S9(04) COMP.
009800     05      C4-PTR              PIC S9(04) COMP.
009900
010000     05      C4-X.
010100      10                         PIC X VALUE LOW-VALUE.
010200      10     C4-X2               PIC X.
010300     05      C4-NUM REDEFINES C4-X
010400                                 PIC S9(04) COMP.
010500
010600     05      C9-LOADED           PIC S9(09) COMP VALUE ZERO.
010700     05      C9-PROCESSED        PIC S9(09) COMP VALUE ZERO.
010800     05      C9-FALLBACKS        PIC S9(09) COMP VALUE ZERO.
010900
011000     05      C12-EPOCH           PIC S9(12) COMP.
011100     05      C12-NOW              PIC S9(12) COMP.
011200
011300*--------------------------------------------------------------------*
011400* Display-Felder: Praefix D
011500*--------------------------------------------------------------------*
011600 01          DISPLAY-FELDER.
011700     05      D-NUM4              PIC -9(04).
011800     05      D-NUM9              PIC  9(09).
011900
012000*--------------------------------------------------------------------*
012100* Felder mit konstantem Inhalt: Praefix K
012200*--------------------------------------------------------------------*
012300 01          KONSTANTE-FELDER.
012400     05      K-MODUL             PIC X(08) VALUE "SSFEMS0M".
012500     05      K-MONTH-NAMES       PIC X(36) VALUE
012600             "JanFebMarAprMayJunJulAugSepOctNovDec".
012700     05      K-MONTH-TABLE REDEFINES K-MONTH-NAMES.
012800        10   K-MONTH-NAME        PIC X(03) OCCURS 12 TIMES.
012900     05      K-DAYS-IN-MONTH     PIC X(24) VALUE
013000             "312831303130313130313031".
013100     05      K-DIM-TABLE REDEFINES K-DAYS-IN-MONTH.
013200        10   K-DIM               PIC 9(02) OCCURS 12 TIMES.
013300     05      K-EPOCH-YEAR        PIC 9(04) VALUE 1970.
013400
013500*----------------------------------------------------------------*
013600* Conditional-Felder
013700*----------------------------------------------------------------*
013800     COPY    SSFERR0C OF "=SSFCPYL".
013900
014000*--------------------------------------------------------------------*
014100* weitere Arbeitsfelder -- date-parse scratch
014200*--------------------------------------------------------------------*
014300 01          WORK-FELDER.
014400     05      W-RAW-DATE          PIC X(40).
014500     05      W-DATE-LEN          PIC S9(04) COMP.
014600     05      W-FORMAT-OK         PIC X.
014700          88 FORMAT-A-OK                     VALUE "A".
014800          88 FORMAT-B-OK                     VALUE "B".
014900          88 FORMAT-NONE-OK                  VALUE "N".
015000     05      W-TOKEN             PIC X(03).
015100     05      W-MONTH-NUM         PIC S9(04) COMP.
015200     05      W-YEAR              PIC S9(04) COMP.
015300     05      W-DAY               PIC S9(04) COMP.
015400     05      W-HOUR              PIC S9(04) COMP.
015500     05      W-MINUTE            PIC S9(04) COMP.
015600     05      W-SECOND            PIC S9(04) COMP.
015700     05      W-ZONE-SIGN         PIC X.
015800     05      W-ZONE-HH           PIC S9(04) COMP.
015900     05      W-ZONE-MM           PIC S9(04) COMP.
016000     05      W-ZONE-SECS         PIC S9(09) COMP.
016100     05      W-DAYS-SINCE-EPOCH  PIC S9(09) COMP.
016200     05      W-LEAP-QUOT         PIC S9(04) COMP.
016300     05      W-LEAP-REM4         PIC S9(04) COMP.
016400     05      W-LEAP-REM100       PIC S9(04) COMP.
016500     05      W-LEAP-REM400       PIC S9(04) COMP.
016600     05      W-LEAP-YEAR         PIC X.
016700          88 IS-LEAP-YEAR                    VALUE "Y".
016800
016900*--------------------------------------------------------------------*
017000* TAL-TIME -- current-time work area (used only for the
017100* date-parse fallback; layout kept the shape of the old
017200* TAL "TIME" intrinsic result so U200-NOW reads the same as
017300* every other module in this suite).
017400*--------------------------------------------------------------------*
017500 01          TAL-TIME-D.
017600     05      TAL-JHJJMMTT.
017700        10   TAL-JHJJ            PIC  9(04).
017800        10   TAL-MM              PIC  9(02).
017900        10   TAL-TT              PIC  9(02).
018000     05      TAL-HHMI.
018100        10   TAL-HH              PIC  9(02).
018200        10   TAL-MI              PIC  9(02).
018300     05      TAL-SS              PIC  9(02).
018400 01          TAL-TIME-N REDEFINES TAL-TIME-D.
018500     05      TAL-TIME-N14        PIC  9(14).
018600
018700*--------------------------------------------------------------------*
018800* Parameter fuer Untermodulaufrufe: Praefix LK (Linkage)
018900*--------------------------------------------------------------------*
019000 LINKAGE SECTION.
019100
019200 01          LINK-REC.
019300     05      LINK-HDR.
019400        10   LINK-LOOKBACK-DAYS  PIC S9(04) COMP.
019500        10   LINK-RC             PIC S9(04) COMP.
019600*                0    = OK
019700*                9999 = Programmabbruch - caller must react
019800     05      LINK-DATA.
019900        10   LINK-LOADED-COUNT   PIC S9(09) COMP.
020000        10   LINK-FALLBACK-COUNT PIC S9(09) COMP.
020100
020200 PROCEDURE DIVISION USING LINK-REC.
020300
020400******************************************************************
020500* Steuerungs-Section
020600******************************************************************
020700 A100-STEUERUNG SECTION.
020800 A100-00.
020900     MOVE ZERO TO LINK-RC
021000     PERFORM B000-VORLAUF
021100     IF  PRG-ABBRUCH
021200         CONTINUE
021300     ELSE
021400         PERFORM B100-VERARBEITUNG
021500     END-IF
021600     PERFORM B090-ENDE
021700     .
021800 A100-99.
021900     EXIT.
022000
022100******************************************************************
022200* Vorlauf -- open the files, prime the counters
022300******************************************************************
022400 B000-VORLAUF SECTION.
022500 B000-00.
022600     PERFORM C000-INIT
022700     OPEN INPUT  EMAILS-IN
022800     IF  NOT FILE-OK
022900         MOVE "FI" TO ERR-CODE
023000         STRING "OPEN EMAILS-IN FAILED, STATUS "
023100                FILE-STATUS DELIMITED BY SIZE
023200             INTO ERR-TEXT
023300         PERFORM Z002-PROGERR
023400         SET PRG-ABBRUCH TO TRUE
023500     END-IF
023600     IF  NOT PRG-ABBRUCH
023700         OPEN I-O EMAIL-STORE
023800         IF  NOT FILE-OK
023900             MOVE "FI" TO ERR-CODE
024000             STRING "OPEN EMAIL-STORE FAILED, STATUS "
024100                    FILE-STATUS DELIMITED BY SIZE
024200                 INTO ERR-TEXT
024300             PERFORM Z002-PROGERR
024400             SET PRG-ABBRUCH TO TRUE
024500         END-IF
024600     END-IF
024700     .
024800 B000-99.
024900     EXIT.
025000
025100******************************************************************
025200* Verarbeitung -- read EMAILS-IN, parse the date, upsert
025300******************************************************************
025400 B100-VERARBEITUNG SECTION.
025500 B100-00.
025600     MOVE ZERO TO C9-LOADED C9-PROCESSED C9-FALLBACKS
025700     PERFORM B110-READ-EMAIL
025800     PERFORM B120-LOAD-ONE-EMAIL
025900         UNTIL FILE-AT-END
026000     IF  C9-PROCESSED = ZERO
026100         DISPLAY "SSFEMS0M: EMPTY EXTRACT -- ZERO RECORDS STORED"
026200     END-IF
026300     MOVE C9-LOADED       TO LINK-LOADED-COUNT
026400     MOVE C9-FALLBACKS    TO LINK-FALLBACK-COUNT
026500     .
026600 B100-99.
026700     EXIT.
026800
026900 B110-READ-EMAIL SECTION.
027000 B110-00.
027100     READ EMAILS-IN
027200         AT END SET FILE-AT-END TO TRUE
027300     END-READ
027400     .
027500 B110-99.
027600     EXIT.
027700
027800 B120-LOAD-ONE-EMAIL SECTION.
027900 B120-00.
028000     ADD 1 TO C9-PROCESSED
028100     PERFORM C100-PARSE-DATE
028200     PERFORM C200-UPSERT-STORE
028300     PERFORM B110-00 THRU B110-99
028400     .
028500 B120-99.
028600     EXIT.
028700
028800******************************************************************
028900* Ende -- close the files
029000******************************************************************
029100 B090-ENDE SECTION.
029200 B090-00.
029300     CLOSE EMAILS-IN
029400     CLOSE EMAIL-STORE
029500     DISPLAY "SSFEMS0M: PROCESSED " C9-PROCESSED
029600             " LOADED "             C9-LOADED
029700             " FALLBACKS "          C9-FALLBACKS
029800     .
029900 B090-99.
030000     EXIT.
030100
030200******************************************************************
030300* Initialisierung
030400******************************************************************
030500 C000-INIT SECTION.
030600 C000-00.
030700     INITIALIZE SSF-SWITCHES
030800                GEN-ERROR
030900     .
031000 C000-99.
031100     EXIT.
031200
031300******************************************************************
031400* C100-PARSE-DATE -- turn EMI-DATE-RECEIVED into a Unix epoch
031500* second count.  Strip a trailing " (...)" zone comment, then
031600* try format A (weekday prefix), then format B (no weekday);
031700* on failure, log it and fall back to the current time.
031800******************************************************************
031900 C100-PARSE-DATE SECTION.
032000 C100-00.
032100     MOVE EMI-DATE-RECEIVED TO W-RAW-DATE
032200     SET FORMAT-NONE-OK TO TRUE
032300     PERFORM C105-STRIP-ZONE-COMMENT
032400     PERFORM C110-TRY-FORMAT-A
032500     IF  NOT FORMAT-A-OK
032600         PERFORM C120-TRY-FORMAT-B
032700     END-IF
032800
032900     IF  FORMAT-A-OK OR FORMAT-B-OK
033000         PERFORM C150-TO-EPOCH-SECONDS
033100         MOVE C12-EPOCH TO EMS-DATE-RECEIVED-TS
033200     ELSE
033300         MOVE "DP" TO ERR-CODE
033400         STRING "UNPARSEABLE DATE '" W-RAW-DATE DELIMITED BY SIZE
033500                "' -- USING CURRENT TIME" DELIMITED BY SIZE
033600             INTO ERR-TEXT
033700         PERFORM Z001-DATEWARN
033800         PERFORM U200-NOW
033900         MOVE C12-NOW TO EMS-DATE-RECEIVED-TS
034000         ADD  1 TO C9-FALLBACKS
034100     END-IF
034200     .
034300 C100-99.
034400     EXIT.
034500
034600******************************************************************
034700* C105 -- drop anything from the first " (" onward
034800******************************************************************
034900 C105-STRIP-ZONE-COMMENT SECTION.
035000 C105-00.
035100     MOVE ZERO TO C4-PTR
035200     PERFORM C106-FIND-PAREN
035300         VARYING C4-I1 FROM 1 BY 1
035400         UNTIL C4-I1 > 39 OR C4-PTR > ZERO
035500     IF  C4-PTR > ZERO
035600         MOVE SPACES TO W-RAW-DATE(C4-PTR:)
035700     END-IF
035800     .
035900 C105-99.
036000     EXIT.
036100
036200 C106-FIND-PAREN SECTION.
036300 C106-00.
036400     IF  W-RAW-DATE(C4-I1:2) = " ("
036500         MOVE C4-I1 TO C4-PTR
036600     END-IF
036700     .
036800 C106-99.
036900     EXIT.
037000
037100******************************************************************
037200* C110 -- format A:  Www, dd Mon yyyy hh:mm:ss +zzzz
037300******************************************************************
037400 C110-TRY-FORMAT-A SECTION.
037500 C110-00.
037600     MOVE ZERO TO C4-LEN
037700     INSPECT W-RAW-DATE TALLYING C4-LEN FOR CHARACTERS
037800         BEFORE INITIAL SPACES
037900     IF  W-RAW-DATE(4:2) = ", "
038000         MOVE W-RAW-DATE(6:2)   TO W-DAY
038100         MOVE W-RAW-DATE(9:3)   TO W-TOKEN
038200         PERFORM C130-MONTH-LOOKUP
038300         IF  W-MONTH-NUM > ZERO
038400             MOVE W-RAW-DATE(13:4) TO W-YEAR
038500             MOVE W-RAW-DATE(18:2) TO W-HOUR
038600             MOVE W-RAW-DATE(21:2) TO W-MINUTE
038700             MOVE W-RAW-DATE(24:2) TO W-SECOND
038800             MOVE W-RAW-DATE(27:1) TO W-ZONE-SIGN
038900             MOVE W-RAW-DATE(28:2) TO W-ZONE-HH
039000             MOVE W-RAW-DATE(30:2) TO W-ZONE-MM
039100             SET  FORMAT-A-OK TO TRUE
039200         END-IF
039300     END-IF
039400     .
039500 C110-99.
039600     EXIT.
039700
039800******************************************************************
039900* C120 -- format B:  dd Mon yyyy hh:mm:ss +zzzz  (no weekday)
040000******************************************************************
040100 C120-TRY-FORMAT-B SECTION.
040200 C120-00.
040300     MOVE W-RAW-DATE(1:2)  TO W-DAY
040400     MOVE W-RAW-DATE(4:3)  TO W-TOKEN
040500     PERFORM C130-MONTH-LOOKUP
040600     IF  W-MONTH-NUM > ZERO
040700         MOVE W-RAW-DATE(8:4)  TO W-YEAR
040800         MOVE W-RAW-DATE(13:2) TO W-HOUR
040900         MOVE W-RAW-DATE(16:2) TO W-MINUTE
041000         MOVE W-RAW-DATE(19:2) TO W-SECOND
041100         MOVE W-RAW-DATE(22:1) TO W-ZONE-SIGN
041200         MOVE W-RAW-DATE(23:2) TO W-ZONE-HH
041300         MOVE W-RAW-DATE(25:2) TO W-ZONE-MM
041400         SET  FORMAT-B-OK TO TRUE
041500     END-IF
041600     .
041700 C120-99.
041800     EXIT.
041900
042000******************************************************************
042100* C130 -- three-letter month name to month number, 1..12
042200******************************************************************
042300 C130-MONTH-LOOKUP SECTION.
042400 C130-00.
042500     MOVE ZERO TO W-MONTH-NUM
042600     PERFORM C131-CHECK-MONTH
042700         VARYING C4-I1 FROM 1 BY 1
042800         UNTIL C4-I1 > 12 OR W-MONTH-NUM > ZERO
042900     .
043000 C130-99.
043100     EXIT.
043200
043300 C131-CHECK-MONTH SECTION.
043400 C131-00.
043500     IF  W-TOKEN = K-MONTH-NAME(C4-I1)
043600         MOVE C4-I1 TO W-MONTH-NUM
043700     END-IF
043800     .
043900 C131-99.
044000     EXIT.
044100
044200******************************************************************
044300* C150 -- local date/time, adjusted by the zone offset, to
044400* Unix epoch seconds (proleptic Gregorian, exact integer math)
044500******************************************************************
044600 C150-TO-EPOCH-SECONDS SECTION.
044700 C150-00.
044800     PERFORM C160-DAYS-SINCE-EPOCH
044900     COMPUTE C12-EPOCH =
045000             (W-DAYS-SINCE-EPOCH * 86400)
045100           + (W-HOUR   * 3600)
045200           + (W-MINUTE * 60)
045300           +  W-SECOND
045400     COMPUTE W-ZONE-SECS = (W-ZONE-HH * 3600) + (W-ZONE-MM * 60)
045500     IF  W-ZONE-SIGN = "+"
045600         SUBTRACT W-ZONE-SECS FROM C12-EPOCH
045700     ELSE
045800         ADD      W-ZONE-SECS TO   C12-EPOCH
045900     END-IF
046000     .
046100 C150-99.
046200     EXIT.
046300
046400******************************************************************
046500* C160 -- whole days between 1970-01-01 and the parsed date,
046600* counting leap years divisible by 4 except centuries not
046700* divisible by 400.
046800******************************************************************
046900 C160-DAYS-SINCE-EPOCH SECTION.
047000 C160-00.
047100     MOVE ZERO TO W-DAYS-SINCE-EPOCH
047200     PERFORM C161-ADD-FULL-YEARS
047300         VARYING C4-I1 FROM K-EPOCH-YEAR BY 1
047400         UNTIL C4-I1 >= W-YEAR
047500     PERFORM C162-ADD-FULL-MONTHS
047600         VARYING C4-I1 FROM 1 BY 1
047700         UNTIL C4-I1 >= W-MONTH-NUM
047800     ADD (W-DAY - 1) TO W-DAYS-SINCE-EPOCH
047900     .
048000 C160-99.
048100     EXIT.
048200
048300 C161-ADD-FULL-YEARS SECTION.
048400 C161-00.
048500     PERFORM C163-IS-LEAP-YEAR
048600     IF  IS-LEAP-YEAR
048700         ADD 366 TO W-DAYS-SINCE-EPOCH
048800     ELSE
048900         ADD 365 TO W-DAYS-SINCE-EPOCH
049000     END-IF
049100     .
049200 C161-99.
049300     EXIT.
049400
049500 C162-ADD-FULL-MONTHS SECTION.
049600 C162-00.
049700     ADD K-DIM(C4-I1) TO W-DAYS-SINCE-EPOCH
049800     IF  C4-I1 = 2
049900         PERFORM C163-IS-LEAP-YEAR-CURRENT
050000         IF  IS-LEAP-YEAR
050100             ADD 1 TO W-DAYS-SINCE-EPOCH
050200         END-IF
050300     END-IF
050400     .
050500 C162-99.
050600     EXIT.
050700
050800*           ---> leap test on year C4-I1 (used while counting
050900*                whole years 1970 .. W-YEAR - 1)
051000 C163-IS-LEAP-YEAR SECTION.
051100 C163-00.
051200    MOVE "N" TO W-LEAP-YEAR
051300    DIVIDE C4-I1 BY   4 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM4
051400    DIVIDE C4-I1 BY 100 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM100
051500    DIVIDE C4-I1 BY 400 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM400
051600    IF  W-LEAP-REM4 = ZERO
051700        IF  W-LEAP-REM100 NOT = ZERO
051800            OR W-LEAP-REM400 = ZERO
051900            SET IS-LEAP-YEAR TO TRUE
052000        END-IF
052100    END-IF
052200     .
052300 C163-99.
052400     EXIT.
052500
052600*           ---> leap test on W-YEAR itself (used for February
052700*                of the message's own year)
052800 C163-IS-LEAP-YEAR-CURRENT SECTION.
052900 C163A-00.
053000    MOVE "N" TO W-LEAP-YEAR
053100    DIVIDE W-YEAR BY   4 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM4
053200    DIVIDE W-YEAR BY 100 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM100
053300    DIVIDE W-YEAR BY 400 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM400
053400    IF  W-LEAP-REM4 = ZERO
053500        IF  W-LEAP-REM100 NOT = ZERO
053600            OR W-LEAP-REM400 = ZERO
053700            SET IS-LEAP-YEAR TO TRUE
053800        END-IF
053900    END-IF
054000     .
054100 C163A-99.
054200     EXIT.
054300
054400******************************************************************
054500* C200 -- upsert EMAIL-STORE by EMS-MESSAGE-ID.  New key: write
054600* the whole record.  Existing key: rewrite LABELS only, every
054700* other stored field keeps its original value.
054800******************************************************************
054900 C200-UPSERT-STORE SECTION.
055000 C200-00.
055100     MOVE EMI-MESSAGE-ID    TO EMS-MESSAGE-ID
055200     READ EMAIL-STORE
055300         KEY IS EMS-MESSAGE-ID
055400         INVALID KEY CONTINUE
055500     END-READ
055600     IF  FILE-OK
055700         MOVE EMI-LABELS TO EMS-LABELS
055800         REWRITE EMS-STORED-RECORD
055900     ELSE
056000         MOVE EMI-THREAD-ID   TO EMS-THREAD-ID
056100         MOVE EMI-FROM-EMAIL  TO EMS-FROM-EMAIL
056200         MOVE EMI-SUBJECT     TO EMS-SUBJECT
056300         MOVE EMI-LABELS      TO EMS-LABELS
056400         MOVE EMI-MESSAGE-BODY TO EMS-MESSAGE-BODY
056500         WRITE EMS-STORED-RECORD
056600         ADD 1 TO C9-LOADED
056700     END-IF
056800     .
056900 C200-99.
057000     EXIT.
057100
057200******************************************************************
057300* U200 -- current time, used only for the date-parse fallback
057400******************************************************************
057500 U200-NOW SECTION.
057600 U200-00.
057700     ACCEPT TAL-JHJJMMTT FROM DATE YYYYMMDD
057800     ACCEPT TAL-HHMI     FROM TIME
057900     MOVE TAL-JHJJ  TO W-YEAR
058000     MOVE TAL-MM    TO W-MONTH-NUM
058100     MOVE TAL-TT    TO W-DAY
058200     MOVE TAL-HH    TO W-HOUR
058300     MOVE TAL-MI    TO W-MINUTE
058400     MOVE ZERO      TO W-SECOND
058500     MOVE "+"       TO W-ZONE-SIGN
058600     MOVE ZERO      TO W-ZONE-HH W-ZONE-MM
058700     PERFORM C150-TO-EPOCH-SECONDS
058800     MOVE C12-EPOCH TO C12-NOW
058900     .
059000 U200-99.
059100     EXIT.
059200
059300******************************************************************
059400* Z001 -- date-parse fallback warning
059500******************************************************************
059510*           ---> past 20 unparseable dates on one extract the
059520*                operator has seen the pattern; GO TO Z001-10
059530*                skips the DISPLAY for warning 21 onward but still
059540*                runs Z999-ERRLOG below it (MS-0416).
059600 Z001-DATEWARN SECTION.
059700 Z001-00.
059710     ADD 1 TO W-DATEWARN-COUNT
059800     SET ERR-PRESENT TO TRUE
059900     MOVE K-MODUL TO ERR-MODNAME
059910     IF  W-DATEWARN-COUNT > 20
059920         GO TO Z001-10
059930     END-IF
060000     DISPLAY "WARN " ERR-CODE " " K-MODUL ": " ERR-TEXT
060010 Z001-10.
060100     PERFORM Z999-ERRLOG
060200     .
060300 Z001-99.
060400     EXIT.
060500
060600******************************************************************
060700* Z002 -- program/file error
060800******************************************************************
060900 Z002-PROGERR SECTION.
061000 Z002-00.
061100     SET ERR-PRESENT TO TRUE
061200     MOVE K-MODUL TO ERR-MODNAME
061300     DISPLAY "ERROR " ERR-CODE " " K-MODUL ": " ERR-TEXT
061400     PERFORM Z999-ERRLOG
061500     .
061600 Z002-99.
061700     EXIT.
061800
061900******************************************************************
062000* Z999 -- reset GEN-ERROR after it has been displayed
062100******************************************************************
062200 Z999-ERRLOG SECTION.
062300 Z999-00.
062400     INITIALIZE GEN-ERROR
062500     .
062600 Z999-99.
062700     EXIT.
062800
062900******************************************************************
063000* ENDE Source-Programm
063100******************************************************************
