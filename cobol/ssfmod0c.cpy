000100*****************************************************************
000200* SSFMOD0C  -- layout of one MODS-OUT label-modification order.
000300*             Written once per message that has a non-empty
000400*             add-list or remove-list after rule resolution.
000500*****************************************************************
000600 01          MOD-MODIFICATION-RECORD.
000700     05      MOD-MESSAGE-ID      PIC X(20).
000800     05      MOD-ADD-LABELS      PIC X(80).
000900     05      MOD-ADD-TBL REDEFINES MOD-ADD-LABELS.
001000        10   MOD-ADD-ENTRY       PIC X(10)  OCCURS 8 TIMES.
001100     05      MOD-REMOVE-LABELS   PIC X(80).
001200     05      MOD-REMOVE-TBL REDEFINES MOD-REMOVE-LABELS.
001300        10   MOD-REMOVE-ENTRY    PIC X(10)  OCCURS 8 TIMES.
001400     05      FILLER              PIC X(02)  VALUE SPACES.
