000100*****************************************************************
000200* SSFEMI0C  -- layout of one EMAILS-IN extract record.
000300*             Fixed-width, left-justified, space-padded text
000400*             fields throughout; no packed or binary fields in
000500*             the extract itself -- it arrives exactly this way
000600*             from the mail-gateway side of the batch.
000700*****************************************************************
000800 01          EMI-EMAIL-RECORD.
000900*           ---> unique message key
001000     05      EMI-MESSAGE-ID      PIC X(20).
001100*           ---> conversation/thread id, may be blank
001200     05      EMI-THREAD-ID       PIC X(20).
001300     05      EMI-FROM-EMAIL      PIC X(60).
001400     05      EMI-SUBJECT         PIC X(80).
001500*           ---> RFC-style date/time text, e.g.
001600*                "Mon, 15 Mar 2023 10:30:45 +0000"
001700     05      EMI-DATE-RECEIVED   PIC X(40).
001800*           ---> up to 8 labels of 10 chars each, space padded
001900     05      EMI-LABELS          PIC X(80).
002000     05      EMI-LABELS-TBL REDEFINES EMI-LABELS.
002100        10   EMI-LABEL-ENTRY     PIC X(10)  OCCURS 8 TIMES.
002200     05      EMI-MESSAGE-BODY    PIC X(200).
002300     05      FILLER              PIC X(02)  VALUE SPACES.
