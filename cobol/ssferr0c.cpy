000100*****************************************************************
000200* SSFERR0C  -- common switches and error-log work area
000300*             copied into every module of the mail-rule batch
000400*             suite so FILE-STATUS testing and warning messages
000500*             look the same no matter which program is running.
000600*****************************************************************
000700 01          SSF-SWITCHES.
000800     05      FILE-STATUS         PIC X(02).
000900          88 FILE-OK                         VALUE "00".
001000          88 FILE-NOK                        VALUE "01" THRU "99".
001100          88 FILE-AT-END                     VALUE "10".
001200          88 FILE-DUPKEY                      VALUE "22".
001300          88 FILE-NOTFOUND                    VALUE "23".
001400     05      REC-STAT REDEFINES  FILE-STATUS.
001500        10   FILE-STATUS1        PIC X.
001600        10                       PIC X.
001700     05      PRG-STATUS          PIC 9       VALUE ZERO.
001800          88 PRG-OK                          VALUE ZERO.
001900          88 PRG-NOK                         VALUE 1 THRU 9.
002000          88 PRG-ABBRUCH                     VALUE 2.
002100     05      FILLER              PIC X(02)   VALUE SPACES.
002200
002300*--------------------------------------------------------------------*
002400* GEN-ERROR -- one warning/error occurrence; the Z-series
002500* paragraphs in each program fill this in and DISPLAY it, in
002600* place of the call to the old central error-log subsystem.
002700*--------------------------------------------------------------------*
002800 01          GEN-ERROR.
002900     05      ERR-STAT            PIC 9       VALUE ZERO.
003000          88 ERR-NONE                        VALUE ZERO.
003100          88 ERR-PRESENT                     VALUE 1.
003200     05      ERR-MODNAME         PIC X(08)   VALUE SPACES.
003300     05      ERR-CODE            PIC X(02)   VALUE SPACES.
003400*           "DP" = date-parse fallback     "UF" = unknown field
003500*           "UP" = unknown predicate        "FI" = file/open error
003600     05      ERR-TEXT            PIC X(60)   VALUE SPACES.
003700     05      FILLER              PIC X(02)   VALUE SPACES.
