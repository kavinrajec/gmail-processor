*****************************************************************
* SSFEMS0C  -- layout of one EMAIL-STORE record (the message
*             store, after load).  Same as EMI-EMAIL-RECORD
*             except EMI-DATE-RECEIVED has been replaced by the
*             parsed EMS-DATE-RECEIVED-TS.  EMS-MESSAGE-ID is
*             the record key of the indexed EMAIL-STORE file.
*****************************************************************
 01          EMS-STORED-RECORD.
     05      EMS-MESSAGE-ID      PIC X(20).
     05      EMS-THREAD-ID       PIC X(20).
     05      EMS-FROM-EMAIL      PIC X(60).
     05      EMS-SUBJECT         PIC X(80).
*           ---> seconds since 1970-01-01 00:00:00 UTC
     05      EMS-DATE-RECEIVED-TS
                                 PIC 9(12).
     05      EMS-LABELS          PIC X(80).
     05      EMS-LABELS-TBL REDEFINES EMS-LABELS.
        10   EMS-LABEL-ENTRY     PIC X(10)  OCCURS 8 TIMES.
     05      EMS-MESSAGE-BODY    PIC X(200).
     05      FILLER              PIC X(02)  VALUE SPACES.
