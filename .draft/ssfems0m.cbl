?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

 IDENTIFICATION DIVISION.

 PROGRAM-ID.    SSFEMS0M.
 AUTHOR.        D G HOLLOWAY.
 INSTALLATION.  MAIL SYSTEMS GROUP.
 DATE-WRITTEN.  JULY 1987.
 DATE-COMPILED.
 SECURITY.      NONE.

*****************************************************************
* SSFEMS0M -- loads the EMAILS-IN extract into the EMAIL-STORE
*             keyed file.  Parses the RFC-style received-date
*             text into a Unix-epoch timestamp and upserts each
*             record by MESSAGE-ID: a new key writes the whole
*             record, an existing key rewrites LABELS only.
*
* Aenderungen (history kept in K-MODUL/K-VERSION below)
*              !!! update K-VERSION whenever this block grows !!!
*----------------------------------------------------------------*
* Date     | By  | Request  | Comment                           *
*----------|-----|----------|-----------------------------------*
* 1987-07  | DGH | ---      | Original coding, single fixed     *
*          |     |          | date format, no fallback.         *
* 1988-11  | DGH | MS-0042  | Added format B (no weekday) for    *
*          |     |          | the digest gateway feed.           *
* 1990-02  | RTN | MS-0118  | Added parenthesized zone-name      *
*          |     |          | stripping; some feeds append       *
*          |     |          | " (UTC)" and the old parser choked.*
* 1991-06  | RTN | MS-0151  | Upsert-by-key added; previously     *
*          |     |          | every load rewrote the whole file. *
* 1993-09  | DGH | MS-0203  | Widened LABELS from 6 slots of 8   *
*          |     |          | chars to 8 slots of 10 chars.      *
* 1996-04  | KPL | MS-0266  | Unparseable dates now fall back to *
*          |     |          | current time instead of abending.  *
* 1998-12  | KPL | Y2K-0007 | Year-2000 remediation: julian-day   *
*          |     |          | epoch math re-verified for century *
*          |     |          | leap-year rule (2000 is a leap yr). *
* 1999-01  | KPL | Y2K-0007 | Closed.  Tested through 2001-02-28. *
* 2001-05  | MVK | MS-0340  | Empty-extract run no longer treated*
*          |     |          | as an error -- zero loaded is OK.  *
* 2004-10  | MVK | MS-0388  | EMAIL-STORE converted from the old  *
*          |     |          | relative file to KEYED/INDEXED.    *
*----------------------------------------------------------------*

 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     CLASS DIGIT-CLASS IS "0123456789"
     C01 IS TOP-OF-FORM.

 INPUT-OUTPUT SECTION.
 FILE-CONTROL.

     SELECT  EMAILS-IN
             ASSIGN TO "EMAILS-IN"
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS FILE-STATUS.

     SELECT  EMAIL-STORE
             ASSIGN TO "EMAIL-STORE"
             ORGANIZATION IS INDEXED
             ACCESS MODE IS DYNAMIC
             RECORD KEY IS EMS-MESSAGE-ID
             FILE STATUS IS FILE-STATUS.

 DATA DIVISION.
 FILE SECTION.

 FD  EMAILS-IN
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 502 CHARACTERS.
     COPY    SSFEMI0C OF "=SSFCPYL".

 FD  EMAIL-STORE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 474 CHARACTERS.
     COPY    SSFEMS0C OF "=SSFCPYL".

 WORKING-STORAGE SECTION.
*--------------------------------------------------------------------*
* Comp-Felder: Praefix Cn mit n = Anzahl Digits
*--------------------------------------------------------------------*
 01          COMP-FELDER.
     05      C4-ANZ              PIC S9(04) COMP.
     05      C4-COUNT            PIC S9(04) COMP.
     05      C4-I1               PIC S9(04) COMP.
     05      C4-I2               PIC S9(04) COMP.
     05      C4-LEN              PIC S9(04) COMP.
     05      C4-PTR              PIC S9(04) COMP.

     05      C4-X.
      10                         PIC X VALUE LOW-VALUE.
      10     C4-X2               PIC X.
     05      C4-NUM REDEFINES C4-X
                                 PIC S9(04) COMP.

     05      C9-LOADED           PIC S9(09) COMP VALUE ZERO.
     05      C9-PROCESSED        PIC S9(09) COMP VALUE ZERO.
     05      C9-FALLBACKS        PIC S9(09) COMP VALUE ZERO.

     05      C12-EPOCH           PIC S9(12) COMP.
     05      C12-NOW              PIC S9(12) COMP.

*--------------------------------------------------------------------*
* Display-Felder: Praefix D
*--------------------------------------------------------------------*
 01          DISPLAY-FELDER.
     05      D-NUM4              PIC -9(04).
     05      D-NUM9              PIC  9(09).

*--------------------------------------------------------------------*
* Felder mit konstantem Inhalt: Praefix K
*--------------------------------------------------------------------*
 01          KONSTANTE-FELDER.
     05      K-MODUL             PIC X(08) VALUE "SSFEMS0M".
     05      K-MONTH-NAMES       PIC X(36) VALUE
             "JanFebMarAprMayJunJulAugSepOctNovDec".
     05      K-MONTH-TABLE REDEFINES K-MONTH-NAMES.
        10   K-MONTH-NAME        PIC X(03) OCCURS 12 TIMES.
     05      K-DAYS-IN-MONTH     PIC X(24) VALUE
             "312831303130313130313031".
     05      K-DIM-TABLE REDEFINES K-DAYS-IN-MONTH.
        10   K-DIM               PIC 9(02) OCCURS 12 TIMES.
     05      K-EPOCH-YEAR        PIC 9(04) VALUE 1970.

*----------------------------------------------------------------*
* Conditional-Felder
*----------------------------------------------------------------*
     COPY    SSFERR0C OF "=SSFCPYL".

*--------------------------------------------------------------------*
* weitere Arbeitsfelder -- date-parse scratch
*--------------------------------------------------------------------*
 01          WORK-FELDER.
     05      W-RAW-DATE          PIC X(40).
     05      W-DATE-LEN          PIC S9(04) COMP.
     05      W-FORMAT-OK         PIC X.
          88 FORMAT-A-OK                     VALUE "A".
          88 FORMAT-B-OK                     VALUE "B".
          88 FORMAT-NONE-OK                  VALUE "N".
     05      W-TOKEN             PIC X(03).
     05      W-MONTH-NUM         PIC S9(04) COMP.
     05      W-YEAR              PIC S9(04) COMP.
     05      W-DAY               PIC S9(04) COMP.
     05      W-HOUR              PIC S9(04) COMP.
     05      W-MINUTE            PIC S9(04) COMP.
     05      W-SECOND            PIC S9(04) COMP.
     05      W-ZONE-SIGN         PIC X.
     05      W-ZONE-HH           PIC S9(04) COMP.
     05      W-ZONE-MM           PIC S9(04) COMP.
     05      W-ZONE-SECS         PIC S9(09) COMP.
     05      W-DAYS-SINCE-EPOCH  PIC S9(09) COMP.
     05      W-LEAP-YEAR         PIC X.
          88 IS-LEAP-YEAR                    VALUE "Y".

*--------------------------------------------------------------------*
* TAL-TIME -- current-time work area (used only for the
* date-parse fallback; layout kept the shape of the old
* TAL "TIME" intrinsic result so U200-NOW reads the same as
* every other module in this suite).
*--------------------------------------------------------------------*
 01          TAL-TIME-D.
     05      TAL-JHJJMMTT.
        10   TAL-JHJJ            PIC  9(04).
        10   TAL-MM              PIC  9(02).
        10   TAL-TT              PIC  9(02).
     05      TAL-HHMI.
        10   TAL-HH              PIC  9(02).
        10   TAL-MI              PIC  9(02).
     05      TAL-SS              PIC  9(02).
 01          TAL-TIME-N REDEFINES TAL-TIME-D.
     05      TAL-TIME-N14        PIC  9(14).

*--------------------------------------------------------------------*
* Parameter fuer Untermodulaufrufe: Praefix LK (Linkage)
*--------------------------------------------------------------------*
 LINKAGE SECTION.

 01          LINK-REC.
     05      LINK-HDR.
        10   LINK-LOOKBACK-DAYS  PIC S9(04) COMP.
        10   LINK-RC             PIC S9(04) COMP.
*                0    = OK
*                9999 = Programmabbruch - caller must react
     05      LINK-DATA.
        10   LINK-LOADED-COUNT   PIC S9(09) COMP.
        10   LINK-FALLBACK-COUNT PIC S9(09) COMP.

 PROCEDURE DIVISION USING LINK-REC.

******************************************************************
* Steuerungs-Section
******************************************************************
 A100-STEUERUNG SECTION.
 A100-00.
     MOVE ZERO TO LINK-RC
     PERFORM B000-VORLAUF
     IF  PRG-ABBRUCH
         CONTINUE
     ELSE
         PERFORM B100-VERARBEITUNG
     END-IF
     PERFORM B090-ENDE
     .
 A100-99.
     EXIT.

******************************************************************
* Vorlauf -- open the files, prime the counters
******************************************************************
 B000-VORLAUF SECTION.
 B000-00.
     PERFORM C000-INIT
     OPEN INPUT  EMAILS-IN
     IF  NOT FILE-OK
         MOVE "FI" TO ERR-CODE
         STRING "OPEN EMAILS-IN FAILED, STATUS "
                FILE-STATUS DELIMITED BY SIZE
             INTO ERR-TEXT
         PERFORM Z002-PROGERR
         SET PRG-ABBRUCH TO TRUE
     END-IF
     IF  NOT PRG-ABBRUCH
         OPEN I-O EMAIL-STORE
         IF  NOT FILE-OK
             MOVE "FI" TO ERR-CODE
             STRING "OPEN EMAIL-STORE FAILED, STATUS "
                    FILE-STATUS DELIMITED BY SIZE
                 INTO ERR-TEXT
             PERFORM Z002-PROGERR
             SET PRG-ABBRUCH TO TRUE
         END-IF
     END-IF
     .
 B000-99.
     EXIT.

******************************************************************
* Verarbeitung -- read EMAILS-IN, parse the date, upsert
******************************************************************
 B100-VERARBEITUNG SECTION.
 B100-00.
     MOVE ZERO TO C9-LOADED C9-PROCESSED C9-FALLBACKS
     PERFORM B110-READ-EMAIL
     PERFORM B120-LOAD-ONE-EMAIL
         UNTIL FILE-AT-END
     IF  C9-PROCESSED = ZERO
         DISPLAY "SSFEMS0M: EMPTY EXTRACT -- ZERO RECORDS STORED"
     END-IF
     MOVE C9-LOADED       TO LINK-LOADED-COUNT
     MOVE C9-FALLBACKS    TO LINK-FALLBACK-COUNT
     .
 B100-99.
     EXIT.

 B110-READ-EMAIL SECTION.
 B110-00.
     READ EMAILS-IN
         AT END SET FILE-AT-END TO TRUE
     END-READ
     .
 B110-99.
     EXIT.

 B120-LOAD-ONE-EMAIL SECTION.
 B120-00.
     ADD 1 TO C9-PROCESSED
     PERFORM C100-PARSE-DATE
     PERFORM C200-UPSERT-STORE
     PERFORM B110-READ-EMAIL
     .
 B120-99.
     EXIT.

******************************************************************
* Ende -- close the files
******************************************************************
 B090-ENDE SECTION.
 B090-00.
     CLOSE EMAILS-IN
     CLOSE EMAIL-STORE
     DISPLAY "SSFEMS0M: PROCESSED " C9-PROCESSED
             " LOADED "             C9-LOADED
             " FALLBACKS "          C9-FALLBACKS
     .
 B090-99.
     EXIT.

******************************************************************
* Initialisierung
******************************************************************
 C000-INIT SECTION.
 C000-00.
     INITIALIZE SSF-SWITCHES
                GEN-ERROR
     .
 C000-99.
     EXIT.

******************************************************************
* C100-PARSE-DATE -- turn EMI-DATE-RECEIVED into a Unix epoch
* second count.  Strip a trailing " (...)" zone comment, then
* try format A (weekday prefix), then format B (no weekday);
* on failure, log it and fall back to the current time.
******************************************************************
 C100-PARSE-DATE SECTION.
 C100-00.
     MOVE EMI-DATE-RECEIVED TO W-RAW-DATE
     SET FORMAT-NONE-OK TO TRUE
     PERFORM C105-STRIP-ZONE-COMMENT
     PERFORM C110-TRY-FORMAT-A
     IF  NOT FORMAT-A-OK
         PERFORM C120-TRY-FORMAT-B
     END-IF

     IF  FORMAT-A-OK OR FORMAT-B-OK
         PERFORM C150-TO-EPOCH-SECONDS
         MOVE C12-EPOCH TO EMS-DATE-RECEIVED-TS
     ELSE
         MOVE "DP" TO ERR-CODE
         STRING "UNPARSEABLE DATE '" W-RAW-DATE DELIMITED BY SIZE
                "' -- USING CURRENT TIME" DELIMITED BY SIZE
             INTO ERR-TEXT
         PERFORM Z001-DATEWARN
         PERFORM U200-NOW
         MOVE C12-NOW TO EMS-DATE-RECEIVED-TS
         ADD  1 TO C9-FALLBACKS
     END-IF
     .
 C100-99.
     EXIT.

******************************************************************
* C105 -- drop anything from the first " (" onward
******************************************************************
 C105-STRIP-ZONE-COMMENT SECTION.
 C105-00.
     MOVE ZERO TO C4-PTR
     PERFORM C106-FIND-PAREN
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > 39 OR C4-PTR > ZERO
     IF  C4-PTR > ZERO
         MOVE SPACES TO W-RAW-DATE(C4-PTR:)
     END-IF
     .
 C105-99.
     EXIT.

 C106-FIND-PAREN SECTION.
 C106-00.
     IF  W-RAW-DATE(C4-I1:2) = " ("
         MOVE C4-I1 TO C4-PTR
     END-IF
     .
 C106-99.
     EXIT.

******************************************************************
* C110 -- format A:  Www, dd Mon yyyy hh:mm:ss +zzzz
******************************************************************
 C110-TRY-FORMAT-A SECTION.
 C110-00.
     MOVE ZERO TO C4-LEN
     INSPECT W-RAW-DATE TALLYING C4-LEN FOR CHARACTERS
         BEFORE INITIAL SPACES
     IF  W-RAW-DATE(4:2) = ", "
         MOVE W-RAW-DATE(6:2)   TO W-DAY
         MOVE W-RAW-DATE(9:3)   TO W-TOKEN
         PERFORM C130-MONTH-LOOKUP
         IF  W-MONTH-NUM > ZERO
             MOVE W-RAW-DATE(13:4) TO W-YEAR
             MOVE W-RAW-DATE(18:2) TO W-HOUR
             MOVE W-RAW-DATE(21:2) TO W-MINUTE
             MOVE W-RAW-DATE(24:2) TO W-SECOND
             MOVE W-RAW-DATE(27:1) TO W-ZONE-SIGN
             MOVE W-RAW-DATE(28:2) TO W-ZONE-HH
             MOVE W-RAW-DATE(30:2) TO W-ZONE-MM
             SET  FORMAT-A-OK TO TRUE
         END-IF
     END-IF
     .
 C110-99.
     EXIT.

******************************************************************
* C120 -- format B:  dd Mon yyyy hh:mm:ss +zzzz  (no weekday)
******************************************************************
 C120-TRY-FORMAT-B SECTION.
 C120-00.
     MOVE W-RAW-DATE(1:2)  TO W-DAY
     MOVE W-RAW-DATE(4:3)  TO W-TOKEN
     PERFORM C130-MONTH-LOOKUP
     IF  W-MONTH-NUM > ZERO
         MOVE W-RAW-DATE(8:4)  TO W-YEAR
         MOVE W-RAW-DATE(13:2) TO W-HOUR
         MOVE W-RAW-DATE(16:2) TO W-MINUTE
         MOVE W-RAW-DATE(19:2) TO W-SECOND
         MOVE W-RAW-DATE(22:1) TO W-ZONE-SIGN
         MOVE W-RAW-DATE(23:2) TO W-ZONE-HH
         MOVE W-RAW-DATE(25:2) TO W-ZONE-MM
         SET  FORMAT-B-OK TO TRUE
     END-IF
     .
 C120-99.
     EXIT.

******************************************************************
* C130 -- three-letter month name to month number, 1..12
******************************************************************
 C130-MONTH-LOOKUP SECTION.
 C130-00.
     MOVE ZERO TO W-MONTH-NUM
     PERFORM C131-CHECK-MONTH
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 > 12 OR W-MONTH-NUM > ZERO
     .
 C130-99.
     EXIT.

 C131-CHECK-MONTH SECTION.
 C131-00.
     IF  W-TOKEN = K-MONTH-NAME(C4-I1)
         MOVE C4-I1 TO W-MONTH-NUM
     END-IF
     .
 C131-99.
     EXIT.

******************************************************************
* C150 -- local date/time, adjusted by the zone offset, to
* Unix epoch seconds (proleptic Gregorian, exact integer math)
******************************************************************
 C150-TO-EPOCH-SECONDS SECTION.
 C150-00.
     PERFORM C160-DAYS-SINCE-EPOCH
     COMPUTE C12-EPOCH =
             (W-DAYS-SINCE-EPOCH * 86400)
           + (W-HOUR   * 3600)
           + (W-MINUTE * 60)
           +  W-SECOND
     COMPUTE W-ZONE-SECS = (W-ZONE-HH * 3600) + (W-ZONE-MM * 60)
     IF  W-ZONE-SIGN = "+"
         SUBTRACT W-ZONE-SECS FROM C12-EPOCH
     ELSE
         ADD      W-ZONE-SECS TO   C12-EPOCH
     END-IF
     .
 C150-99.
     EXIT.

******************************************************************
* C160 -- whole days between 1970-01-01 and the parsed date,
* counting leap years divisible by 4 except centuries not
* divisible by 400.
******************************************************************
 C160-DAYS-SINCE-EPOCH SECTION.
 C160-00.
     MOVE ZERO TO W-DAYS-SINCE-EPOCH
     PERFORM C161-ADD-FULL-YEARS
         VARYING C4-I1 FROM K-EPOCH-YEAR BY 1
         UNTIL C4-I1 >= W-YEAR
     PERFORM C162-ADD-FULL-MONTHS
         VARYING C4-I1 FROM 1 BY 1
         UNTIL C4-I1 >= W-MONTH-NUM
     ADD (W-DAY - 1) TO W-DAYS-SINCE-EPOCH
     .
 C160-99.
     EXIT.

 C161-ADD-FULL-YEARS SECTION.
 C161-00.
     PERFORM C163-IS-LEAP-YEAR
     IF  IS-LEAP-YEAR
         ADD 366 TO W-DAYS-SINCE-EPOCH
     ELSE
         ADD 365 TO W-DAYS-SINCE-EPOCH
     END-IF
     .
 C161-99.
     EXIT.

 C162-ADD-FULL-MONTHS SECTION.
 C162-00.
     ADD K-DIM(C4-I1) TO W-DAYS-SINCE-EPOCH
     IF  C4-I1 = 2
         PERFORM C163-IS-LEAP-YEAR-CURRENT
         IF  IS-LEAP-YEAR
             ADD 1 TO W-DAYS-SINCE-EPOCH
         END-IF
     END-IF
     .
 C162-99.
     EXIT.

*           ---> leap test on year C4-I1 (used while counting
*                whole years 1970 .. W-YEAR - 1)
 C163-IS-LEAP-YEAR SECTION.
 C163-00.
     SET W-LEAP-YEAR TO "N"
     IF  FUNCTION MOD(C4-I1 , 4) = ZERO
         IF  FUNCTION MOD(C4-I1 , 100) NOT = ZERO
             OR FUNCTION MOD(C4-I1 , 400) = ZERO
             SET IS-LEAP-YEAR TO TRUE
         END-IF
     END-IF
     .
 C163-99.
     EXIT.

*           ---> leap test on W-YEAR itself (used for February
*                of the message's own year)
 C163-IS-LEAP-YEAR-CURRENT SECTION.
 C163A-00.
     SET W-LEAP-YEAR TO "N"
     IF  FUNCTION MOD(W-YEAR , 4) = ZERO
         IF  FUNCTION MOD(W-YEAR , 100) NOT = ZERO
             OR FUNCTION MOD(W-YEAR , 400) = ZERO
             SET IS-LEAP-YEAR TO TRUE
         END-IF
     END-IF
     .
 C163A-99.
     EXIT.

******************************************************************
* C200 -- upsert EMAIL-STORE by EMS-MESSAGE-ID.  New key: write
* the whole record.  Existing key: rewrite LABELS only, every
* other stored field keeps its original value.
******************************************************************
 C200-UPSERT-STORE SECTION.
 C200-00.
     MOVE EMI-MESSAGE-ID    TO EMS-MESSAGE-ID
     READ EMAIL-STORE
         KEY IS EMS-MESSAGE-ID
         INVALID KEY CONTINUE
     END-READ
     IF  FILE-OK
         MOVE EMI-LABELS TO EMS-LABELS
         REWRITE EMS-STORED-RECORD
     ELSE
         MOVE EMI-THREAD-ID   TO EMS-THREAD-ID
         MOVE EMI-FROM-EMAIL  TO EMS-FROM-EMAIL
         MOVE EMI-SUBJECT     TO EMS-SUBJECT
         MOVE EMI-LABELS      TO EMS-LABELS
         MOVE EMI-MESSAGE-BODY TO EMS-MESSAGE-BODY
         WRITE EMS-STORED-RECORD
         ADD 1 TO C9-LOADED
     END-IF
     .
 C200-99.
     EXIT.

******************************************************************
* U200 -- current time, used only for the date-parse fallback
******************************************************************
 U200-NOW SECTION.
 U200-00.
     ACCEPT TAL-JHJJMMTT FROM DATE YYYYMMDD
     ACCEPT TAL-HHMI     FROM TIME
     MOVE TAL-JHJJ  TO W-YEAR
     MOVE TAL-MM    TO W-MONTH-NUM
     MOVE TAL-TT    TO W-DAY
     MOVE TAL-HH    TO W-HOUR
     MOVE TAL-MI    TO W-MINUTE
     MOVE ZERO      TO W-SECOND
     MOVE "+"       TO W-ZONE-SIGN
     MOVE ZERO      TO W-ZONE-HH W-ZONE-MM
     PERFORM C150-TO-EPOCH-SECONDS
     MOVE C12-EPOCH TO C12-NOW
     .
 U200-99.
     EXIT.

******************************************************************
* Z001 -- date-parse fallback warning
******************************************************************
 Z001-DATEWARN SECTION.
 Z001-00.
     SET ERR-PRESENT TO TRUE
     MOVE K-MODUL TO ERR-MODNAME
     DISPLAY "WARN " ERR-CODE " " K-MODUL ": " ERR-TEXT
     PERFORM Z999-ERRLOG
     .
 Z001-99.
     EXIT.

******************************************************************
* Z002 -- program/file error
******************************************************************
 Z002-PROGERR SECTION.
 Z002-00.
     SET ERR-PRESENT TO TRUE
     MOVE K-MODUL TO ERR-MODNAME
     DISPLAY "ERROR " ERR-CODE " " K-MODUL ": " ERR-TEXT
     PERFORM Z999-ERRLOG
     .
 Z002-99.
     EXIT.

******************************************************************
* Z999 -- reset GEN-ERROR after it has been displayed
******************************************************************
 Z999-ERRLOG SECTION.
 Z999-00.
     INITIALIZE GEN-ERROR
     .
 Z999-99.
     EXIT.

******************************************************************
* ENDE Source-Programm
******************************************************************
