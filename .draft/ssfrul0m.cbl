000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?NOLMAP, SYMBOLS, INSPECT
000500?SAVE ALL
000600?SAVEABEND
000700?LINES 66
000800?CHECK 3
000900
001000 IDENTIFICATION DIVISION.
001100
001200 PROGRAM-ID.    SSFRUL0M.
001300 AUTHOR.        R T NASH.
001400 INSTALLATION.  MAIL SYSTEMS GROUP.
001500 DATE-WRITTEN.  FEBRUARY 1989.
001600 DATE-COMPILED.
001700 SECURITY.      NONE.
001800
001900*****************************************************************
002000* SSFRUL0M -- the rule engine.  LINK-CMD = "LD" loads the rule
002100*             table from RULES-IN once at the start of the run;
002200*             LINK-CMD = "EV" evaluates one already-stored
002300*             message (passed in LINK-MSG-AREA) against the
002400*             table and returns the net add/remove label lists
002500*             in LINK-RESULT-AREA.  The table loaded under "LD"
002600*             stays resident in working storage between calls.
002700*
002800*             RULES-IN is written by the extract job upstream in
002900*             canonical case -- field names upper case, predicate
003000*             names lower case, mode upper case -- so this module
003100*             never has to fold case on what it reads.
003200*
003300*----------------------------------------------------------------*
003400* Date     | By  | Request  | Comment                           *
003500*----------|-----|----------|-----------------------------------*
003600* 1989-02  | RTN | ---      | Original coding -- ALL mode only, *
003700*          |     |          | three predicates (contains,        *
003800*          |     |          | equals, does_not_equal).           *
003900* 1990-08  | RTN | MS-0129  | Added ANY mode.                    *
004000* 1992-03  | DGH | MS-0177  | Added does_not_contain and the two *
004100*          |     |          | DATE_RECEIVED age predicates.      *
004200* 1994-07  | DGH | MS-0221  | MARK_UNREAD action added; until    *
004300*          |     |          | now the only actions were          *
004400*          |     |          | MOVE_MESSAGE and MARK_READ.        *
004500* 1997-11  | KPL | MS-0258  | Unknown field/predicate no longer   *
004600*          |     |          | abends the run -- ALL mode fails   *
004700*          |     |          | the rule, ANY mode skips the cond. *
004800* 1998-12  | KPL | Y2K-0007 | Year-2000 remediation: AGE math now*
004900*          |     |          | uses the 4-digit-year epoch helper. *
005000* 2000-06  | MVK | MS-0301  | Rule cap raised from 10 to 20 rules,*
005100*          |     |          | 5 conditions/5 actions each.        *
005200* 2003-02  | MVK | MS-0367  | Missing/empty RULES-IN now loads as*
005300*          |     |          | zero rules instead of abending.    *
005400*----------------------------------------------------------------*
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS DIGIT-CLASS IS "0123456789"
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400
006500     SELECT  RULES-IN
006600             ASSIGN TO "RULES-IN"
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS FILE-STATUS.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  RULES-IN
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 564 CHARACTERS.
007600     COPY    SSFRUL0C OF "=SSFCPYL".
007700
007800 WORKING-STORAGE SECTION.
007900*--------------------------------------------------------------------*
008000* Comp-Felder
008100*--------------------------------------------------------------------*
008200 01          COMP-FELDER.
008300     05      C4-I1               PIC S9(04) COMP.
008400     05      C4-I2               PIC S9(04) COMP.
008500     05      C4-I3               PIC S9(04) COMP.
008600     05      C4-YR               PIC S9(04) COMP.
008700     05      C4-MO               PIC S9(04) COMP.
008800
008900     05      C12-NOW             PIC S9(12) COMP.
009000     05      C12-AGE             PIC S9(12) COMP.
009100     05      C12-DAYS-SECS       PIC S9(12) COMP.
009200
009300*--------------------------------------------------------------------*
009400* Display-Felder
009500*--------------------------------------------------------------------*
009600 01          DISPLAY-FELDER.
009700     05      D-NUM4              PIC -9(04).
009800
009900*--------------------------------------------------------------------*
010000* Konstante-Felder
010100*--------------------------------------------------------------------*
010200 01          KONSTANTE-FELDER.
010300     05      K-MODUL             PIC X(08) VALUE "SSFRUL0M".
010400     05      K-UNREAD            PIC X(10) VALUE "UNREAD".
010500     05      K-MONTH-NAMES       PIC X(36) VALUE
010600             "JanFebMarAprMayJunJulAugSepOctNovDec".
010700     05      K-MONTH-TABLE REDEFINES K-MONTH-NAMES.
010800        10   K-MONTH-NAME        PIC X(03) OCCURS 12 TIMES.
010900     05      K-DAYS-IN-MONTH     PIC X(24) VALUE
011000             "312831303130313130313031".
011100     05      K-DIM-TABLE REDEFINES K-DAYS-IN-MONTH.
011200        10   K-DIM               PIC 9(02) OCCURS 12 TIMES.
011300     05      K-EPOCH-YEAR        PIC 9(04) VALUE 1970.
011400
011500*----------------------------------------------------------------*
011600* Conditional-Felder
011700*----------------------------------------------------------------*
011800     COPY    SSFERR0C OF "=SSFCPYL".
011900
012000*--------------------------------------------------------------------*
012100* RUL-TABLE -- the rule table loaded from RULES-IN; up to 20
012200* rules, 5 conditions and 5 actions each; stays resident between
012300* "LD" and the "EV" calls that follow it.
012400*--------------------------------------------------------------------*
012500 01          RUL-TABLE.
012600     05      RUL-COUNT           PIC S9(04) COMP VALUE ZERO.
012700     05      RUL-ENTRY OCCURS 20 TIMES.
012800        10   RULT-MODE           PIC X(03).
012900        10   RULT-COND-COUNT     PIC 9(02).
013000        10   RULT-COND OCCURS 5 TIMES.
013100           15 RULT-COND-FIELD     PIC X(13).
013200           15 RULT-COND-PREDICATE PIC X(16).
013300           15 RULT-COND-VALUE     PIC X(60).
013400        10   RULT-ACTION-COUNT   PIC 9(02).
013500        10   RULT-ACTION OCCURS 5 TIMES.
013600           15 RULT-ACTION-TYPE    PIC X(12).
013700           15 RULT-ACTION-MAILBOX PIC X(10).
013800
013900*--------------------------------------------------------------------*
014000* COLLECTED-ACTIONS -- actions contributed by every rule that
014100* matched the message now being evaluated; reset each "EV" call.
014200*--------------------------------------------------------------------*
014300 01          COLLECTED-ACTIONS.
014400     05      COLL-COUNT          PIC S9(04) COMP VALUE ZERO.
014500     05      COLL-ENTRY OCCURS 100 TIMES.
014600        10   COLL-ACTION-TYPE    PIC X(12).
014700        10   COLL-ACTION-MAILBOX PIC X(10).
014800
014900*--------------------------------------------------------------------*
015000* weitere Arbeitsfelder -- one message's evaluation work area
015100*--------------------------------------------------------------------*
015200 01          WORK-FELDER.
015300     05      W-FIELD-VALUE       PIC X(200).
015400     05      W-FIELD-KNOWN       PIC X.
015500          88 FIELD-IS-KNOWN                  VALUE "Y".
015600     05      W-PRED-KNOWN        PIC X.
015700          88 PRED-IS-KNOWN                   VALUE "Y".
015800     05      W-COND-MET          PIC X.
015900          88 COND-IS-MET                     VALUE "Y".
016000     05      W-RULE-MATCHED      PIC X.
016100          88 RULE-IS-MATCHED                 VALUE "Y".
016200     05      W-DAYS              PIC S9(09) COMP.
016300     05      W-SEARCH-LABEL      PIC X(10).
016400     05      W-MOVE-PRESENT      PIC X.
016500          88 LABEL-IS-PRESENT                VALUE "Y".
016600
016700     05      W-ADD-LIST          PIC X(80).
016800     05      W-ADD-TBL REDEFINES W-ADD-LIST.
016900        10   W-ADD-ENTRY         PIC X(10) OCCURS 8 TIMES.
017000     05      W-ADD-COUNT         PIC S9(04) COMP.
017100
017200     05      W-REMOVE-LIST       PIC X(80).
017300     05      W-REMOVE-TBL REDEFINES W-REMOVE-LIST.
017400        10   W-REMOVE-ENTRY      PIC X(10) OCCURS 8 TIMES.
017500     05      W-REMOVE-COUNT      PIC S9(04) COMP.
017600
017700*           ---> lengths used by the CONTAINS substring scan
017800     05      D-LEN-FIELD         PIC S9(04) COMP.
017900     05      D-LEN-COND          PIC S9(04) COMP.
018000     05      D-POS               PIC S9(04) COMP.
018100     05      D-MAXPOS            PIC S9(04) COMP.
018200
018300     05      W-LEAP-QUOT         PIC S9(04) COMP.
018400     05      W-LEAP-REM4         PIC S9(04) COMP.
018500     05      W-LEAP-REM100       PIC S9(04) COMP.
018600     05      W-LEAP-REM400       PIC S9(04) COMP.
018700     05      W-LEAP-YEAR         PIC X.
018800          88 IS-LEAP-YEAR                    VALUE "Y".
018900
019000*--------------------------------------------------------------------*
019100* TAL-TIME -- current-time work area, used to get AGE for the
019200* DATE_RECEIVED predicates
019300*--------------------------------------------------------------------*
019400 01          TAL-TIME-D.
019500     05      TAL-JHJJMMTT.
019600        10   TAL-JHJJ            PIC  9(04).
019700        10   TAL-MM              PIC  9(02).
019800        10   TAL-TT              PIC  9(02).
019900     05      TAL-HHMI.
020000        10   TAL-HH              PIC  9(02).
020100        10   TAL-MI              PIC  9(02).
020200     05      TAL-SS              PIC  9(02).
020300 01          TAL-TIME-N REDEFINES TAL-TIME-D.
020400     05      TAL-TIME-N14        PIC  9(14).
020500     05      W-YEAR              PIC S9(04) COMP.
020600     05      W-MONTH-NUM         PIC S9(04) COMP.
020700     05      W-DAY               PIC S9(04) COMP.
020800     05      W-DAYS-SINCE-EPOCH  PIC S9(09) COMP.
020900
021000*--------------------------------------------------------------------*
021100* LINKAGE SECTION
021200*--------------------------------------------------------------------*
021300 LINKAGE SECTION.
021400
021500 01          LINK-REC.
021600     05      LINK-HDR.
021700        10   LINK-CMD            PIC X(02).
021800*                "LD" = load rule table from RULES-IN
021900*                "EV" = evaluate one message
022000        10   LINK-RC             PIC S9(04) COMP.
022100        10   LINK-RULE-COUNT     PIC S9(04) COMP.
022200     05      LINK-MSG-AREA.
022300        10   LINK-MSG-FROM        PIC X(60).
022400        10   LINK-MSG-SUBJECT     PIC X(80).
022500        10   LINK-MSG-BODY        PIC X(200).
022600        10   LINK-MSG-RECEIVED-TS PIC 9(12).
022700        10   LINK-MSG-LABELS      PIC X(80).
022800     05      LINK-RESULT-AREA.
022900        10   LINK-MATCHED        PIC X.
023000          88 LINK-IS-MATCHED                 VALUE "Y".
023100        10   LINK-ADD-LABELS     PIC X(80).
023200        10   LINK-REMOVE-LABELS  PIC X(80).
023300
023400 PROCEDURE DIVISION USING LINK-REC.
023500
023600******************************************************************
023700* Steuerungs-Section
023800******************************************************************
023900 A100-STEUERUNG SECTION.
024000 A100-00.
024100     MOVE ZERO TO LINK-RC
024200     EVALUATE LINK-CMD
024300         WHEN "LD"  PERFORM B000-VORLAUF
024400         WHEN "EV"  PERFORM B100-VERARBEITUNG
024500         WHEN OTHER MOVE 9999 TO LINK-RC
024600     END-EVALUATE
024700     .
024800 A100-99.
024900     EXIT.
025000
025100******************************************************************
025200* Vorlauf -- load the rule table (LINK-CMD = "LD")
025300******************************************************************
025400 B000-VORLAUF SECTION.
025500 B000-00.
025600     PERFORM C000-INIT
025700     MOVE ZERO TO RUL-COUNT
025800     OPEN INPUT RULES-IN
025900     IF  FILE-OK
026000         PERFORM B010-READ-RULE
026100         PERFORM B020-LOAD-ONE-RULE
026200             UNTIL FILE-AT-END OR RUL-COUNT = 20
026300         CLOSE RULES-IN
026400     ELSE
026500         MOVE "FI" TO ERR-CODE
026600         STRING "RULES-IN NOT AVAILABLE, STATUS " FILE-STATUS
026700                DELIMITED BY SIZE
026800             INTO ERR-TEXT
026900         PERFORM Z001-WARN
027000     END-IF
027100     IF  RUL-COUNT = ZERO
027200         DISPLAY "SSFRUL0M: ZERO RULES LOADED"
027300     END-IF
027400     MOVE RUL-COUNT TO LINK-RULE-COUNT
027500     .
027600 B000-99.
027700     EXIT.
027800
027900 B010-READ-RULE SECTION.
028000 B010-00.
028100     READ RULES-IN
028200         AT END SET FILE-AT-END TO TRUE
028300     END-READ
028400     .
028500 B010-99.
028600     EXIT.
028700
028800 B020-LOAD-ONE-RULE SECTION.
028900 B020-00.
029000     ADD 1 TO RUL-COUNT
029100     MOVE RUL-RULE-RECORD TO RUL-ENTRY(RUL-COUNT)
029200     PERFORM B010-READ-RULE
029300     .
029400 B020-99.
029500     EXIT.
029600
029700******************************************************************
029800* Verarbeitung -- evaluate one message (LINK-CMD = "EV")
029900******************************************************************
030000 B100-VERARBEITUNG SECTION.
030100 B100-00.
030200     MOVE ZERO TO COLL-COUNT
030300     MOVE SPACE TO LINK-MATCHED
030400     MOVE SPACES TO LINK-ADD-LABELS LINK-REMOVE-LABELS
030500     PERFORM B110-EVAL-RULE
030600         VARYING C4-I1 FROM 1 BY 1
030700         UNTIL C4-I1 > RUL-COUNT
030800     IF  COLL-COUNT > ZERO
030900         SET LINK-IS-MATCHED TO TRUE
031000         PERFORM B140-RESOLVE-ACTIONS
031100     END-IF
031200     .
031300 B100-99.
031400     EXIT.
031500
031600******************************************************************
031700* B110 -- evaluate rule C4-I1, ALL/ANY mode
031800******************************************************************
031900 B110-EVAL-RULE SECTION.
032000 B110-00.
032100     PERFORM B120-EVAL-CONDITIONS
032200     IF  RULE-IS-MATCHED
032300         PERFORM B130-COLLECT-ACTIONS
032400     END-IF
032500     .
032600 B110-99.
032700     EXIT.
032800
032900******************************************************************
033000* B120 -- ALL: every condition must be met.  ANY: at least one
033100* condition met (a rule with zero conditions never matches).
033200******************************************************************
033300 B120-EVAL-CONDITIONS SECTION.
033400 B120-00.
033500     IF  RULT-MODE(C4-I1) = "ANY"
033600         MOVE "N" TO W-RULE-MATCHED
033700         IF  RULT-COND-COUNT(C4-I1) > ZERO
033800             PERFORM B121-EVAL-ONE-COND
033900                 VARYING C4-I2 FROM 1 BY 1
034000                 UNTIL C4-I2 > RULT-COND-COUNT(C4-I1)
034100                 OR RULE-IS-MATCHED
034200         END-IF
034300     ELSE
034400         MOVE "Y" TO W-RULE-MATCHED
034500         PERFORM B121-EVAL-ONE-COND
034600             VARYING C4-I2 FROM 1 BY 1
034700             UNTIL C4-I2 > RULT-COND-COUNT(C4-I1)
034800             OR NOT RULE-IS-MATCHED
034900     END-IF
035000     .
035100 B120-99.
035200     EXIT.
035300
035400******************************************************************
035500* B121 -- evaluate one condition; combine into W-RULE-MATCHED
035600* according to the rule's mode (ANY: OR; ALL: AND)
035700******************************************************************
035800 B121-EVAL-ONE-COND SECTION.
035900 B121-00.
036000     PERFORM B122-GET-FIELD-VALUE
036100     IF  FIELD-IS-KNOWN
036200         PERFORM B123-EVAL-PREDICATE
036300     ELSE
036400         MOVE "UF" TO ERR-CODE
036500         STRING "RULE " C4-I1 " UNKNOWN FIELD "
036600                RULT-COND-FIELD(C4-I1, C4-I2) DELIMITED BY SIZE
036700             INTO ERR-TEXT
036800         PERFORM Z001-WARN
036900         MOVE "N" TO W-COND-MET
037000     END-IF
037100     IF  RULT-MODE(C4-I1) = "ANY"
037200         IF  COND-IS-MET
037300             MOVE "Y" TO W-RULE-MATCHED
037400         END-IF
037500     ELSE
037600         IF  NOT COND-IS-MET
037700             MOVE "N" TO W-RULE-MATCHED
037800         END-IF
037900     END-IF
038000     .
038100 B121-99.
038200     EXIT.
038300
038400******************************************************************
038500* B122 -- field extraction.  DATE_RECEIVED yields AGE in seconds
038600* (now minus the stored receipt timestamp); the three text
038700* fields come straight off the message.
038800******************************************************************
038900 B122-GET-FIELD-VALUE SECTION.
039000 B122-00.
039100     MOVE "Y" TO W-FIELD-KNOWN
039200     MOVE SPACES TO W-FIELD-VALUE
039300     EVALUATE RULT-COND-FIELD(C4-I1, C4-I2)
039400         WHEN "FROM"
039500             MOVE LINK-MSG-FROM TO W-FIELD-VALUE
039600         WHEN "SUBJECT"
039700             MOVE LINK-MSG-SUBJECT TO W-FIELD-VALUE
039800         WHEN "MESSAGE"
039900             MOVE LINK-MSG-BODY TO W-FIELD-VALUE
040000         WHEN "DATE_RECEIVED"
040100             PERFORM U200-NOW
040200             COMPUTE C12-AGE = C12-NOW - LINK-MSG-RECEIVED-TS
040300         WHEN OTHER
040400             MOVE "N" TO W-FIELD-KNOWN
040500     END-EVALUATE
040600     .
040700 B122-99.
040800     EXIT.
040900
041000******************************************************************
041100* B123 -- predicate dispatch
041200******************************************************************
041300 B123-EVAL-PREDICATE SECTION.
041400 B123-00.
041500     MOVE "N" TO W-COND-MET
041600     MOVE "Y" TO W-PRED-KNOWN
041700     EVALUATE RULT-COND-PREDICATE(C4-I1, C4-I2)
041800         WHEN "contains"          PERFORM B123-1-CONTAINS
041900         WHEN "does_not_contain"  PERFORM B123-2-NOT-CONTAINS
042000         WHEN "equals"            PERFORM B123-3-EQUALS
042100         WHEN "does_not_equal"    PERFORM B123-4-NOT-EQUALS
042200         WHEN "less_than_days"    PERFORM B123-5-LESS-THAN-DAYS
042300         WHEN "greater_than_days" PERFORM B123-6-GREATER-THAN-DAYS
042400         WHEN OTHER
042500             MOVE "N" TO W-PRED-KNOWN
042600     END-EVALUATE
042700     IF  NOT PRED-IS-KNOWN
042800         MOVE "UP" TO ERR-CODE
042900         STRING "RULE " C4-I1 " UNKNOWN PREDICATE "
043000                RULT-COND-PREDICATE(C4-I1, C4-I2) DELIMITED BY SIZE
043100             INTO ERR-TEXT
043200         PERFORM Z001-WARN
043300     END-IF
043400     .
043500 B123-99.
043600     EXIT.
043700
043800*           ---> substring search, no trailing-space false misses;
043900*                D100/D110 first strip each side down to its real
044000*                length, then D120 slides the window across
044100 B123-1-CONTAINS SECTION.
044200 B123A-00.
044300     MOVE "N" TO W-COND-MET
044400     PERFORM D100-CALC-FIELD-LEN
044500     PERFORM D110-CALC-COND-LEN
044600     IF  D-LEN-COND = ZERO
044700         MOVE "Y" TO W-COND-MET
044800     ELSE
044900         IF  D-LEN-COND NOT > D-LEN-FIELD
045000             COMPUTE D-MAXPOS = D-LEN-FIELD - D-LEN-COND + 1
045100             PERFORM D120-SCAN-ONE-POS
045200                 VARYING D-POS FROM 1 BY 1
045300                 UNTIL D-POS > D-MAXPOS OR COND-IS-MET
045400         END-IF
045500     END-IF
045600     .
045700 B123A-99.
045800     EXIT.
045900
046000 B123-2-NOT-CONTAINS SECTION.
046100 B123B-00.
046200     PERFORM B123-1-CONTAINS
046300     IF  COND-IS-MET
046400         MOVE "N" TO W-COND-MET
046500     ELSE
046600         MOVE "Y" TO W-COND-MET
046700     END-IF
046800     .
046900 B123B-99.
047000     EXIT.
047100
047200*           ---> a straight "=" on the fixed-width fields already
047300*                honours trailing-space padding on both sides
047400 B123-3-EQUALS SECTION.
047500 B123C-00.
047600     MOVE "N" TO W-COND-MET
047700     IF  W-FIELD-VALUE = RULT-COND-VALUE(C4-I1, C4-I2)
047800         MOVE "Y" TO W-COND-MET
047900     END-IF
048000     .
048100 B123C-99.
048200     EXIT.
048300
048400 B123-4-NOT-EQUALS SECTION.
048500 B123D-00.
048600     PERFORM B123-3-EQUALS
048700     IF  COND-IS-MET
048800         MOVE "N" TO W-COND-MET
048900     ELSE
049000         MOVE "Y" TO W-COND-MET
049100     END-IF
049200     .
049300 B123D-99.
049400     EXIT.
049500
049600*           ---> the day count is stored zero-filled and right
049700*                justified in the first 9 bytes of the value field
049800 B123-5-LESS-THAN-DAYS SECTION.
049900 B123E-00.
050000     MOVE "N" TO W-COND-MET
050100     MOVE RULT-COND-VALUE(C4-I1, C4-I2)(1:9) TO W-DAYS
050200     COMPUTE C12-DAYS-SECS = W-DAYS * 86400
050300     IF  C12-AGE < C12-DAYS-SECS
050400         MOVE "Y" TO W-COND-MET
050500     END-IF
050600     .
050700 B123E-99.
050800     EXIT.
050900
051000 B123-6-GREATER-THAN-DAYS SECTION.
051100 B123F-00.
051200     MOVE "N" TO W-COND-MET
051300     MOVE RULT-COND-VALUE(C4-I1, C4-I2)(1:9) TO W-DAYS
051400     COMPUTE C12-DAYS-SECS = W-DAYS * 86400
051500     IF  C12-AGE > C12-DAYS-SECS
051600         MOVE "Y" TO W-COND-MET
051700     END-IF
051800     .
051900 B123F-99.
052000     EXIT.
052100
052200******************************************************************
052300* B130 -- rule C4-I1 matched; append its actions to the
052400* message's collected-action list
052500******************************************************************
052600 B130-COLLECT-ACTIONS SECTION.
052700 B130-00.
052800     PERFORM B131-APPEND-ONE-ACTION
052900         VARYING C4-I3 FROM 1 BY 1
053000         UNTIL C4-I3 > RULT-ACTION-COUNT(C4-I1)
053100     .
053200 B130-99.
053300     EXIT.
053400
053500 B131-APPEND-ONE-ACTION SECTION.
053600 B131-00.
053700     IF  COLL-COUNT < 100
053800         ADD 1 TO COLL-COUNT
053900         MOVE RULT-ACTION-TYPE(C4-I1, C4-I3)
054000             TO COLL-ACTION-TYPE(COLL-COUNT)
054100         MOVE RULT-ACTION-MAILBOX(C4-I1, C4-I3)
054200             TO COLL-ACTION-MAILBOX(COLL-COUNT)
054300     END-IF
054400     .
054500 B131-99.
054600     EXIT.
054700
054800******************************************************************
054900* B140 -- resolve the collected actions against the message's
055000* ORIGINAL current labels (LINK-MSG-LABELS, never updated while
055100* resolving -- every action is checked against the same
055200* snapshot, in order, matching the source behaviour).
055300******************************************************************
055400 B140-RESOLVE-ACTIONS SECTION.
055500 B140-00.
055600     MOVE ZERO TO W-ADD-COUNT W-REMOVE-COUNT
055700     MOVE SPACES TO W-ADD-LIST W-REMOVE-LIST
055800     PERFORM B141-RESOLVE-ONE-ACTION
055900         VARYING C4-I1 FROM 1 BY 1
056000         UNTIL C4-I1 > COLL-COUNT
056100     MOVE W-ADD-LIST    TO LINK-ADD-LABELS
056200     MOVE W-REMOVE-LIST TO LINK-REMOVE-LABELS
056300     .
056400 B140-99.
056500     EXIT.
056600
056700 B141-RESOLVE-ONE-ACTION SECTION.
056800 B141-00.
056900     EVALUATE COLL-ACTION-TYPE(C4-I1)
057000         WHEN "MOVE_MESSAGE" PERFORM B142-RESOLVE-MOVE
057100         WHEN "MARK_READ"    PERFORM B143-RESOLVE-MARK-READ
057200         WHEN "MARK_UNREAD"  PERFORM B144-RESOLVE-MARK-UNREAD
057300     END-EVALUATE
057400     .
057500 B141-99.
057600     EXIT.
057700
057800******************************************************************
057900* B142 -- MOVE_MESSAGE: add the mailbox unless already present
058000******************************************************************
058100 B142-RESOLVE-MOVE SECTION.
058200 B142-00.
058300     MOVE COLL-ACTION-MAILBOX(C4-I1) TO W-SEARCH-LABEL
058400     PERFORM B150-LABEL-PRESENT
058500     IF  LABEL-IS-PRESENT
058600         DISPLAY "SKIP MOVE_MESSAGE " COLL-ACTION-MAILBOX(C4-I1)
058700                 " -- ALREADY FILED"
058800     ELSE
058900         PERFORM B160-APPEND-ADD
059000     END-IF
059100     .
059200 B142-99.
059300     EXIT.
059400
059500******************************************************************
059600* B143 -- MARK_READ: drop UNREAD if it is present
059700******************************************************************
059800 B143-RESOLVE-MARK-READ SECTION.
059900 B143-00.
060000     PERFORM B151-UNREAD-PRESENT
060100     IF  LABEL-IS-PRESENT
060200         PERFORM B161-APPEND-REMOVE
060300     ELSE
060400         DISPLAY "SKIP MARK_READ -- ALREADY READ"
060500     END-IF
060600     .
060700 B143-99.
060800     EXIT.
060900
061000******************************************************************
061100* B144 -- MARK_UNREAD: add UNREAD if it is not present
061200******************************************************************
061300 B144-RESOLVE-MARK-UNREAD SECTION.
061400 B144-00.
061500     PERFORM B151-UNREAD-PRESENT
061600     IF  LABEL-IS-PRESENT
061700         DISPLAY "SKIP MARK_UNREAD -- ALREADY UNREAD"
061800     ELSE
061900         PERFORM B162-APPEND-ADD-UNREAD
062000     END-IF
062100     .
062200 B144-99.
062300     EXIT.
062400
062500******************************************************************
062600* B150 -- is W-SEARCH-LABEL already among the message's labels?
062700******************************************************************
062800 B150-LABEL-PRESENT SECTION.
062900 B150-00.
063000     MOVE "N" TO W-MOVE-PRESENT
063100     PERFORM B152-COMPARE-ONE-LABEL
063200         VARYING C4-I2 FROM 1 BY 1
063300         UNTIL C4-I2 > 8 OR LABEL-IS-PRESENT
063400     .
063500 B150-99.
063600     EXIT.
063700
063800 B151-UNREAD-PRESENT SECTION.
063900 B151-00.
064000     MOVE K-UNREAD TO W-SEARCH-LABEL
064100     PERFORM B150-LABEL-PRESENT
064200     .
064300 B151-99.
064400     EXIT.
064500
064600 B152-COMPARE-ONE-LABEL SECTION.
064700 B152-00.
064800     IF  LINK-MSG-LABELS(((C4-I2 - 1) * 10) + 1:10) = W-SEARCH-LABEL
064900         MOVE "Y" TO W-MOVE-PRESENT
065000     END-IF
065100     .
065200 B152-99.
065300     EXIT.
065400
065500******************************************************************
065600* B160/161/162 -- append one label to the add/remove list,
065700* bounded to the 8 slots of MOD-ADD-LABELS/MOD-REMOVE-LABELS
065800******************************************************************
065900 B160-APPEND-ADD SECTION.
066000 B160-00.
066100     IF  W-ADD-COUNT < 8
066200         ADD 1 TO W-ADD-COUNT
066300         MOVE COLL-ACTION-MAILBOX(C4-I1) TO W-ADD-ENTRY(W-ADD-COUNT)
066400     END-IF
066500     .
066600 B160-99.
066700     EXIT.
066800
066900 B161-APPEND-REMOVE SECTION.
067000 B161-00.
067100     IF  W-REMOVE-COUNT < 8
067200         ADD 1 TO W-REMOVE-COUNT
067300         MOVE K-UNREAD TO W-REMOVE-ENTRY(W-REMOVE-COUNT)
067400     END-IF
067500     .
067600 B161-99.
067700     EXIT.
067800
067900 B162-APPEND-ADD-UNREAD SECTION.
068000 B162-00.
068100     IF  W-ADD-COUNT < 8
068200         ADD 1 TO W-ADD-COUNT
068300         MOVE K-UNREAD TO W-ADD-ENTRY(W-ADD-COUNT)
068400     END-IF
068500     .
068600 B162-99.
068700     EXIT.
068800
068900******************************************************************
069000* Initialisierung
069100******************************************************************
069200 C000-INIT SECTION.
069300 C000-00.
069400     INITIALIZE SSF-SWITCHES
069500                GEN-ERROR
069600     .
069700 C000-99.
069800     EXIT.
069900
070000******************************************************************
070100* D1nn -- plain reference-modification helpers for the CONTAINS
070200* predicate; no intrinsic FUNCTIONs, just back-scans and a
070300* sliding-window compare.
070400******************************************************************
070500 D100-CALC-FIELD-LEN SECTION.
070600 D100-00.
070700     PERFORM D199-NOOP
070800         VARYING D-LEN-FIELD FROM 200 BY -1
070900         UNTIL D-LEN-FIELD = 0
071000         OR W-FIELD-VALUE(D-LEN-FIELD:1) NOT = SPACE
071100     .
071200 D100-99.
071300     EXIT.
071400
071500 D110-CALC-COND-LEN SECTION.
071600 D110-00.
071700     PERFORM D199-NOOP
071800         VARYING D-LEN-COND FROM 60 BY -1
071900         UNTIL D-LEN-COND = 0
072000         OR RULT-COND-VALUE(C4-I1, C4-I2)(D-LEN-COND:1) NOT = SPACE
072100     .
072200 D110-99.
072300     EXIT.
072400
072500 D120-SCAN-ONE-POS SECTION.
072600 D120-00.
072700     IF  W-FIELD-VALUE(D-POS:D-LEN-COND) =
072800         RULT-COND-VALUE(C4-I1, C4-I2)(1:D-LEN-COND)
072900         MOVE "Y" TO W-COND-MET
073000     END-IF
073100     .
073200 D120-99.
073300     EXIT.
073400
073500 D199-NOOP SECTION.
073600 D199-00.
073700     CONTINUE
073800     .
073900 D199-99.
074000     EXIT.
074100
074200******************************************************************
074300* U200 -- current time as Unix epoch seconds (same math as
074400* SSFEMS0M's C1nn-series, kept local here since this is a
074500* separate load unit)
074600******************************************************************
074700 U200-NOW SECTION.
074800 U200-00.
074900     ACCEPT TAL-JHJJMMTT FROM DATE YYYYMMDD
075000     ACCEPT TAL-HHMI     FROM TIME
075100     MOVE TAL-JHJJ  TO W-YEAR
075200     MOVE TAL-MM    TO W-MONTH-NUM
075300     MOVE TAL-TT    TO W-DAY
075400     MOVE ZERO TO W-DAYS-SINCE-EPOCH
075500     PERFORM U210-ADD-FULL-YEARS
075600         VARYING C4-YR FROM K-EPOCH-YEAR BY 1
075700         UNTIL C4-YR >= W-YEAR
075800     PERFORM U220-ADD-FULL-MONTHS
075900         VARYING C4-MO FROM 1 BY 1
076000         UNTIL C4-MO >= W-MONTH-NUM
076100     ADD (W-DAY - 1) TO W-DAYS-SINCE-EPOCH
076200     COMPUTE C12-NOW =
076300             (W-DAYS-SINCE-EPOCH * 86400)
076400           + (TAL-HH * 3600) + (TAL-MI * 60)
076500     .
076600 U200-99.
076700     EXIT.
076800
076900 U210-ADD-FULL-YEARS SECTION.
077000 U210-00.
077100     PERFORM U230-IS-LEAP-YEAR
077200     IF  IS-LEAP-YEAR
077300         ADD 366 TO W-DAYS-SINCE-EPOCH
077400     ELSE
077500         ADD 365 TO W-DAYS-SINCE-EPOCH
077600     END-IF
077700     .
077800 U210-99.
077900     EXIT.
078000
078100 U220-ADD-FULL-MONTHS SECTION.
078200 U220-00.
078300     ADD K-DIM(C4-MO) TO W-DAYS-SINCE-EPOCH
078400     .
078500 U220-99.
078600     EXIT.
078700
078800 U230-IS-LEAP-YEAR SECTION.
078900 U230-00.
079000     MOVE "N" TO W-LEAP-YEAR
079100     DIVIDE C4-YR BY   4 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM4
079200     DIVIDE C4-YR BY 100 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM100
079300     DIVIDE C4-YR BY 400 GIVING W-LEAP-QUOT REMAINDER W-LEAP-REM400
079400     IF  W-LEAP-REM4 = ZERO
079500         IF  W-LEAP-REM100 NOT = ZERO
079600             OR W-LEAP-REM400 = ZERO
079700             SET IS-LEAP-YEAR TO TRUE
079800         END-IF
079900     END-IF
080000     .
080100 U230-99.
080200     EXIT.
080300
080400******************************************************************
080500* Z001 -- log a warning and keep going
080600******************************************************************
080700 Z001-WARN SECTION.
080800 Z001-00.
080900     SET ERR-PRESENT TO TRUE
081000     MOVE K-MODUL TO ERR-MODNAME
081100     DISPLAY "WARN " ERR-CODE " " K-MODUL ": " ERR-TEXT
081200     INITIALIZE GEN-ERROR
081300     .
081400 Z001-99.
081500     EXIT.
081600
081700******************************************************************
081800* ENDE Source-Programm
081900******************************************************************
