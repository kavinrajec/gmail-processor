*****************************************************************
* SSFERR0C  -- common switches and error-log work area
*             copied into every module of the mail-rule batch
*             suite so FILE-STATUS testing and warning messages
*             look the same no matter which program is running.
*****************************************************************
 01          SSF-SWITCHES.
     05      FILE-STATUS         PIC X(02).
          88 FILE-OK                         VALUE "00".
          88 FILE-NOK                        VALUE "01" THRU "99".
          88 FILE-AT-END                     VALUE "10".
          88 FILE-DUPKEY                      VALUE "22".
          88 FILE-NOTFOUND                    VALUE "23".
     05      REC-STAT REDEFINES  FILE-STATUS.
        10   FILE-STATUS1        PIC X.
        10                       PIC X.
     05      PRG-STATUS          PIC 9       VALUE ZERO.
          88 PRG-OK                          VALUE ZERO.
          88 PRG-NOK                         VALUE 1 THRU 9.
          88 PRG-ABBRUCH                     VALUE 2.
     05      FILLER              PIC X(02)   VALUE SPACES.

*--------------------------------------------------------------------*
* GEN-ERROR -- one warning/error occurrence; the Z-series
* paragraphs in each program fill this in and DISPLAY it, in
* place of the call to the old central error-log subsystem.
*--------------------------------------------------------------------*
 01          GEN-ERROR.
     05      ERR-STAT            PIC 9       VALUE ZERO.
          88 ERR-NONE                        VALUE ZERO.
          88 ERR-PRESENT                     VALUE 1.
     05      ERR-MODNAME         PIC X(08)   VALUE SPACES.
     05      ERR-CODE            PIC X(02)   VALUE SPACES.
*           "DP" = date-parse fallback     "UF" = unknown field
*           "UP" = unknown predicate        "FI" = file/open error
     05      ERR-TEXT            PIC X(60)   VALUE SPACES.
     05      FILLER              PIC X(02)   VALUE SPACES.
