*****************************************************************
* SSFMOD0C  -- layout of one MODS-OUT label-modification order.
*             Written once per message that has a non-empty
*             add-list or remove-list after rule resolution.
*****************************************************************
 01          MOD-MODIFICATION-RECORD.
     05      MOD-MESSAGE-ID      PIC X(20).
     05      MOD-ADD-LABELS      PIC X(80).
     05      MOD-ADD-TBL REDEFINES MOD-ADD-LABELS.
        10   MOD-ADD-ENTRY       PIC X(10)  OCCURS 8 TIMES.
     05      MOD-REMOVE-LABELS   PIC X(80).
     05      MOD-REMOVE-TBL REDEFINES MOD-REMOVE-LABELS.
        10   MOD-REMOVE-ENTRY    PIC X(10)  OCCURS 8 TIMES.
     05      FILLER              PIC X(02)  VALUE SPACES.
