*****************************************************************
* SSFRUL0C  -- layout of one RULES-IN rule-table entry.  A rule
*             carries a match MODE, up to 5 conditions and up
*             to 5 actions; unused condition/action slots are
*             simply not counted by RUL-COND-COUNT/RUL-ACTION-
*             COUNT and their contents are ignored.
*****************************************************************
 01          RUL-RULE-RECORD.
*           ---> "ALL" or "ANY", case-insensitive, default "ALL"
     05      RUL-MODE            PIC X(03).
     05      RUL-COND-COUNT      PIC 9(02).
     05      RUL-CONDITIONS.
        10   RUL-COND-ENTRY  OCCURS 5 TIMES.
*                 FROM, SUBJECT, MESSAGE, DATE_RECEIVED
           15      RUL-COND-FIELD     PIC X(13).
*                 contains, does_not_contain, equals,
*                 does_not_equal, less_than_days,
*                 greater_than_days
           15      RUL-COND-PREDICATE PIC X(16).
*                 text value, or an unsigned day count
           15      RUL-COND-VALUE     PIC X(60).
     05      RUL-ACTION-COUNT    PIC 9(02).
     05      RUL-ACTIONS.
        10   RUL-ACTION-ENTRY OCCURS 5 TIMES.
*                 MOVE_MESSAGE, MARK_READ, MARK_UNREAD
           15      RUL-ACTION-TYPE    PIC X(12).
*                 target label/folder -- MOVE_MESSAGE only
           15      RUL-ACTION-MAILBOX PIC X(10).
     05      FILLER              PIC X(02)  VALUE SPACES.
