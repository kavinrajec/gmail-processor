*****************************************************************
* SSFEMI0C  -- layout of one EMAILS-IN extract record.
*             Fixed-width, left-justified, space-padded text
*             fields throughout; no packed or binary fields in
*             the extract itself -- it arrives exactly this way
*             from the mail-gateway side of the batch.
*****************************************************************
 01          EMI-EMAIL-RECORD.
*           ---> unique message key
     05      EMI-MESSAGE-ID      PIC X(20).
*           ---> conversation/thread id, may be blank
     05      EMI-THREAD-ID       PIC X(20).
     05      EMI-FROM-EMAIL      PIC X(60).
     05      EMI-SUBJECT         PIC X(80).
*           ---> RFC-style date/time text, e.g.
*                "Mon, 15 Mar 2023 10:30:45 +0000"
     05      EMI-DATE-RECEIVED   PIC X(40).
*           ---> up to 8 labels of 10 chars each, space padded
     05      EMI-LABELS          PIC X(80).
     05      EMI-LABELS-TBL REDEFINES EMI-LABELS.
        10   EMI-LABEL-ENTRY     PIC X(10)  OCCURS 8 TIMES.
     05      EMI-MESSAGE-BODY    PIC X(200).
     05      FILLER              PIC X(02)  VALUE SPACES.
